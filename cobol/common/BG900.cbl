000100*>****************************************************************
000200*>                                                                *
000300*>           Budget-Scoped Notification Check                    *
000400*>        Shared exception test for one budget record,           *
000500*>           called once per budget out of bg010 and             *
000600*>           again out of the full-run scan in bg040             *
000700*>                                                                *
000800*>****************************************************************
000900*>
001000 identification          division.
001100*>===============================
001200*>
001300 program-id.             bg900.
001400 author.                 D. L. Marsh.
001500 installation.           Meridian Consulting Group.
001600 date-written.           14/09/1983.
001700 date-compiled.
001800 security.               Meridian Consulting Group - internal use
001900                         only, not for resale.
002000*>
002100*>    Remarks.            Raises up to three notification lines
002200*>                        for a single budget -
002300*>                          MT - the budget carries no total
002400*>                               (Total-Cents = zero).
002500*>                          MC - the budget carries no contract
002600*>                               (Contract-Id = zero).
002700*>                          LR - a limit is set and spent has
002800*>                               reached or passed it.
002900*>                        All three are independent - a budget
003000*>                        with no total, no contract and an
003100*>                        exceeded limit raises all three.
003200*>
003300*>    Called modules.     None.
003400*>    Functions used.     None.
003500*>    Files used.         None - linkage only.
003600*>
003700*>    Error messages used.
003800*>                        None.
003900*>
004000*> Changes:
004100*> 14/09/83 dlm -        Created for the first budget pilot run,
004200*>                       flagged LR only.
004300*> 23/07/89 dlm -     .1 Added the MT and MC tests, requested by
004400*>                       the planning office after two budgets
004500*>                       slipped through an audit with no total
004600*>                       and no contract on file.
004700*> 19/03/91 rtc -     .2 Picked up by Consulting Systems group,
004800*>                       no logic change, just re-compiled clean.
004900*> 11/01/99 pjw -   2.0  Y2K review - no 2-digit year fields in
005000*>                       this module, nothing to change.
005100*> 07/06/08 klh -   2.1  Migrated to Open Cobol.
005200*> 04/01/26 dlm -   3.0  Cut loose as a shared CALLed module so
005300*>                       both the budget positioning run (bg010)
005400*>                       and the full exception scan (bg040) test
005500*>                       a budget exactly the same way.
005600*> 12/01/26 dlm -   3.1  Added the display aliases below for the
005700*>                       ref-id carried on each raised line, so a
005800*>                       console trace could show it unedited.
005900*>
006000*>****************************************************************
006100*>
006200 environment             division.
006300*>===============================
006400*>
006500 copy "BGENVDV.cob".
006600 input-output            section.
006700*>------------------------------
006800*>
006900 data                    division.
007000*>===============================
007100*>
007200 working-storage section.
007300*>-----------------------
007400 77  prog-name               pic x(15) value "BG900 (3.0)".
007500*>
007600 01  WS-Data.
007700     03  WS-Sub               pic 9       comp.
007800     03  filler               pic x(4).
007900*>
008000*> Console-trace aliases for the ref-id carried on each raised
008100*> notification line - display form of the same comp value.
008200*>
008300 01  WS-Trace-Mt.
008400     03  WS-Trace-Mt-Ref      pic 9(8)   comp.
008500     03  WS-Trace-Mt-Disp     redefines WS-Trace-Mt-Ref pic 9(8).
008600     03  filler               pic x(4).
008700*>
008800 01  WS-Trace-Mc.
008900     03  WS-Trace-Mc-Ref      pic 9(8)   comp.
009000     03  WS-Trace-Mc-Disp     redefines WS-Trace-Mc-Ref pic 9(8).
009100     03  filler               pic x(4).
009200*>
009300 01  WS-Trace-Lr.
009400     03  WS-Trace-Lr-Ref      pic 9(8)   comp.
009500     03  WS-Trace-Lr-Disp     redefines WS-Trace-Lr-Ref pic 9(8).
009600     03  filler               pic x(4).
009700*>
009800 linkage section.
009900*>***************
010000*>
010100 copy "WSBG900.cob".
010200*>
010300 procedure division using BG900-Linkage.
010400*>=======================================
010500*>
010600 aa010-Main                  section.
010700*>**********************************
010800*>
010900     move     zero to BG900-Notif-Count.
011000     perform  aa020-Init-Grp thru aa020-Exit
011100              varying WS-Sub from 1 by 1
011200              until WS-Sub > 3.
011300*>
011400     if       BG900-Total-Cents = zero
011500              perform aa030-Raise-Mt thru aa030-Exit.
011600*>
011700     if       BG900-Contract-Id = zero
011800              perform aa040-Raise-Mc thru aa040-Exit.
011900*>
012000     if       BG900-Limit-Cents > zero
012100         and  BG900-Spent-Cents >= BG900-Limit-Cents
012200              perform aa050-Raise-Lr thru aa050-Exit.
012300*>
012400     go       to aa010-Exit.
012500*>
012600 aa020-Init-Grp.
012700     move     spaces to BG900-Notif-Type (WS-Sub).
012800     move     zero   to BG900-Notif-Ref  (WS-Sub).
012900     move     spaces to BG900-Notif-Text (WS-Sub).
013000 aa020-Exit.
013100     exit.
013200*>
013300 aa030-Raise-Mt               section.
013400*>**********************************
013500*>
013600     if       BG900-Notif-Count < 3
013700              add  1 to BG900-Notif-Count
013800              move "MT" to BG900-Notif-Type (BG900-Notif-Count)
013900              move BG900-Budget-Id
014000                   to BG900-Notif-Ref (BG900-Notif-Count)
014100              string "Budget " BG900-Budget-Name
014200                     " has no total amount on file"
014300                     delimited by size
014400                     into BG900-Notif-Text (BG900-Notif-Count)
014500              move BG900-Budget-Id to WS-Trace-Mt-Ref
014600              if   BG-UPSI-Trace
014700                   display "BG900 trace - MT ref " WS-Trace-Mt-Disp
014800              end-if.
014900 aa030-Exit.
015000     exit     section.
015100*>
015200 aa040-Raise-Mc               section.
015300*>**********************************
015400*>
015500     if       BG900-Notif-Count < 3
015600              add  1 to BG900-Notif-Count
015700              move "MC" to BG900-Notif-Type (BG900-Notif-Count)
015800              move BG900-Budget-Id
015900                   to BG900-Notif-Ref (BG900-Notif-Count)
016000              string "Budget " BG900-Budget-Name
016100                     " is not attached to a contract"
016200                     delimited by size
016300                     into BG900-Notif-Text (BG900-Notif-Count)
016400              move BG900-Budget-Id to WS-Trace-Mc-Ref
016500              if   BG-UPSI-Trace
016600                   display "BG900 trace - MC ref " WS-Trace-Mc-Disp
016700              end-if.
016800 aa040-Exit.
016900     exit     section.
017000*>
017100 aa050-Raise-Lr               section.
017200*>**********************************
017300*>
017400     if       BG900-Notif-Count < 3
017500              add  1 to BG900-Notif-Count
017600              move "LR" to BG900-Notif-Type (BG900-Notif-Count)
017700              move BG900-Budget-Id
017800                   to BG900-Notif-Ref (BG900-Notif-Count)
017900              string "Budget " BG900-Budget-Name
018000                     " has reached its spending limit"
018100                     delimited by size
018200                     into BG900-Notif-Text (BG900-Notif-Count)
018300              move BG900-Budget-Id to WS-Trace-Lr-Ref
018400              if   BG-UPSI-Trace
018500                   display "BG900 trace - LR ref " WS-Trace-Lr-Disp
018600              end-if.
018700 aa050-Exit.
018800     exit     section.
018900*>
019000 aa010-Exit.
019100     exit     program.
