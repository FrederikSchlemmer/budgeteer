000100*>****************************************************************
000200*>                                                                *
000300*>              Work/Plan Record Cost Calculator                 *
000400*>          Shared booked-time pricing routine for the           *
000500*>             budget and contract batch engines                 *
000600*>                                                                *
000700*>****************************************************************
000800*>
000900 identification          division.
001000*>===============================
001100*>
001200 program-id.             bg910.
001300 author.                 D. L. Marsh.
001400 installation.           Meridian Consulting Group.
001500 date-written.           14/09/1983.
001600 date-compiled.
001700 security.               Meridian Consulting Group - internal use
001800                         only, not for resale.
001900*>
002000*>    Remarks.            Work/plan record cost = daily rate times
002100*>                        minutes, divided up to whole hours then
002200*>                        up to whole 8-hour days, all in cents.
002300*>
002400*>    Called modules.     None.
002500*>    Functions used.     None - CEILING division done by hand.
002600*>    Files used.         None - linkage only.
002700*>
002800*>    Error messages used.
002900*>                        None.
003000*>
003100*> Changes:
003200*> 14/09/83 dlm -        Created for the first budget pilot run.
003300*> 02/11/86 dlm -     .1 Widened Ws-Step1 after a 7-figure budget
003400*>                       overflowed the old s9(11).
003500*> 19/03/91 rtc -     .2 Picked up by Consulting Systems group,
003600*>                       no logic change, just re-compiled clean.
003700*> 11/01/99 pjw -   2.0  Y2K review - no 2-digit year fields in
003800*>                       this module, nothing to change.
003900*> 07/06/08 klh -   2.1  Migrated to Open Cobol.
004000*> 04/01/26 dlm -   3.0  Pulled out of the old burn-rate batch and
004100*>                       re-cut as a shared CALLed module for the
004200*>                       new Budgeteer suite (bg010/bg020/bg040).
004300*> 10/01/26 dlm -   3.1  Added the trace block below, display
004400*>                       aliases of the two divide results, so a
004500*>                       parallel run against the old burn-rate
004600*>                       batch could be eyeballed cent for cent.
004700*>
004800*>****************************************************************
004900*>
005000 environment             division.
005100*>===============================
005200*>
005300 copy "BGENVDV.cob".
005400 input-output            section.
005500*>------------------------------
005600*>
005700 data                    division.
005800*>===============================
005900*>
006000 working-storage section.
006100*>-----------------------
006200 77  prog-name               pic x(15) value "BG910 (3.0)".
006300*>
006400 01  WS-Data.
006500     03  WS-Step1             pic s9(15)  comp-3.
006600     03  WS-Hour-Q            pic s9(13)  comp-3.
006700     03  WS-Hour-R            pic s9(13)  comp-3.
006800     03  WS-Cost-Q            pic s9(13)  comp-3.
006900     03  WS-Cost-R            pic s9(13)  comp-3.
007000     03  filler               pic x(4).
007100*>
007200*> Parallel-run trace aliases - display form of the two divide
007300*> results, eyeballed against the old burn-rate batch's listing.
007400*>
007500 01  WS-Trace-Hour.
007600     03  WS-Trace-Hour-Q      pic s9(13)  comp-3.
007700     03  WS-Trace-Hour-Disp   redefines WS-Trace-Hour-Q
007800                              pic s9(13).
007900     03  filler               pic x(4).
008000*>
008100 01  WS-Trace-Cost.
008200     03  WS-Trace-Cost-Q      pic s9(13)  comp-3.
008300     03  WS-Trace-Cost-Disp   redefines WS-Trace-Cost-Q
008400                              pic s9(13).
008500     03  filler               pic x(4).
008600*>
008700 01  WS-Trace-Step1.
008800     03  WS-Trace-Step1-V     pic s9(15)  comp-3.
008900     03  WS-Trace-Step1-Disp  redefines WS-Trace-Step1-V
009000                              pic s9(15).
009100     03  filler               pic x(4).
009200*>
009300 linkage section.
009400*>***************
009500*>
009600 copy "WSBG910.cob".
009700*>
009800 procedure division using BG910-Linkage.
009900*>=======================================
010000*>
010100 aa010-Main                  section.
010200*>**********************************
010300*>
010400     move     zero to BG910-Cost-Cents.
010500     if       BG910-Rate-Cents = zero or BG910-Minutes = zero
010600              go to aa010-Exit.
010700*>
010800     compute  WS-Step1 = BG910-Rate-Cents * BG910-Minutes.
010900*>
011000*> Hour-value = Step1 / 60, rounded toward +infinity (Ceiling).
011100*>
011200     divide   WS-Step1 by 60 giving WS-Hour-Q
011300              remainder WS-Hour-R.
011400     if       WS-Hour-R not = zero
011500              add 1 to WS-Hour-Q.
011600*>
011700*> Cost (in 8-hour days) = Hour-value / 8, Ceiling again.
011800*>
011900     divide   WS-Hour-Q by 8 giving WS-Cost-Q
012000              remainder WS-Cost-R.
012100     if       WS-Cost-R not = zero
012200              add 1 to WS-Cost-Q.
012300*>
012400     move     WS-Cost-Q to BG910-Cost-Cents.
012500     move     WS-Step1 to WS-Trace-Step1-V.
012600     move     WS-Hour-Q to WS-Trace-Hour-Q.
012700     move     WS-Cost-Q to WS-Trace-Cost-Q.
012800     if       BG-UPSI-Trace
012900              display "BG910 trace - step1 " WS-Trace-Step1-Disp ,
013000                       " hours " WS-Trace-Hour-Disp ,
013100                       " cost "  WS-Trace-Cost-Disp
013200     end-if.
013300*>
013400 aa010-Exit.
013500     exit     section.
013600*>
013700 aa999-Main-Exit             section.
013800*>**********************************
013900     exit     program.
