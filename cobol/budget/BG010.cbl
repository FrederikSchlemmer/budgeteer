000100*>****************************************************************
000200*>                                                               *
000300*>                Budget Positioning Engine                     *
000400*>         Computes spent / remaining / unplanned / average     *
000500*>         daily rate per budget, net and gross, applies the    *
000600*>         tag and remaining filters, and prints the budget     *
000700*>         position report.                                     *
000800*>                                                               *
000900*>****************************************************************
001000*>
001100 identification          division.
001200*>===============================
001300*>
001400 program-id.             bg010.
001500 author.                 D. L. Marsh.
001600 installation.           Meridian Consulting Group.
001700 date-written.           03/10/1983.
001800 date-compiled.
001900 security.               Meridian Consulting Group - internal use
002000                         only, not for resale.
002100*>
002200*>    Remarks.            Main batch run of the Budgeteer suite.
002300*>                        Reads the budget master in name order,
002400*>                        folds in booked time and planned effort
002500*>                        per budget, applies tax, the tag and
002600*>                        remaining filters, and writes the
002700*>                        position file and print.
002800*>
002900*>    Called modules.     bg910 (cost formula), bg900 (per-budget
003000*>                        notification check).
003100*>    Functions used.     None.
003200*>    Files used.         BG-Control-File.  Run parameters.
003300*>                        BG-Budget-File.    Budget master.
003400*>                        BG-Contract-File.  Contract master.
003500*>                        BG-Work-File.      Booked time.
003600*>                        BG-Plan-File.      Planned effort.
003700*>                        BG-Position-File.  Position output.
003800*>                        BG-Notif-File.     Notification output.
003900*>                        BG-Print-File.     Position report.
004000*>
004100*>    Error messages used.
004200*>                        BG010-E1/E2/E3 - save-time duplicate
004300*>                        name/key audit (see BB080).
004400*>
004500*> Changes:
004600*> 03/10/83 dlm -        Created for the first budget pilot run,
004700*>                       net amounts only, no tax.
004800*> 14/02/87 dlm -     .1 Added Bud-Contract-Id and the tax
004900*>                       coefficient after finance asked for
005000*>                       gross figures on fixed-price work.
005100*> 19/03/91 rtc -     .2 Picked up by Consulting Systems group,
005200*>                       re-compiled clean, no logic change.
005300*> 11/01/99 pjw -   2.0  Y2K review - Wrk-Date/Pln-Date already
005400*>                       carried as 8-digit ccyymmdd, nothing to
005500*>                       change.
005600*> 07/06/08 klh -   2.1  Migrated to Open Cobol.
005700*> 04/01/26 dlm -   3.0  Rebuilt as the Budgeteer suite - added
005800*>                       the tag filter, the remaining filter,
005900*>                       the accumulation table (req BG-23) and
006000*>                       the save-time duplicate audit.
006100*>
006200*>****************************************************************
006300*>
006400 environment             division.
006500*>===============================
006600*>
006700 copy "BGENVDV.cob".
006800 input-output            section.
006900*>------------------------------
007000 file-control.
007100     copy "SELBGCTL.cob".
007200     copy "SELBGBUD.cob".
007300     copy "SELBGCON.cob".
007400     copy "SELBGWRK.cob".
007500     copy "SELBGPLN.cob".
007600     copy "SELBGPOS.cob".
007700     copy "SELBGNTF.cob".
007800     copy "SELBGPRT.cob".
007900*>
008000 data                    division.
008100*>===============================
008200*>
008300 file section.
008400*>-------------
008500 copy "FDBGCTL.cob".
008600 copy "FDBGBUD.cob".
008700 copy "FDBGCON.cob".
008800 copy "FDBGWRK.cob".
008900 copy "FDBGPLN.cob".
009000 copy "FDBGPOS.cob".
009100 copy "FDBGNTF.cob".
009200*>
009300 FD  BG-Print-File
009400     LABEL RECORD IS STANDARD
009500     REPORT IS Budget-Position-Report.
009600*>
009700 working-storage section.
009800*>-----------------------
009900 77  prog-name               pic x(15) value "BG010 (3.0)".
010000*>
010100 01  WS-Data.
010200     03  BG-Ctl-Status        pic xx.
010300     03  BG-Bud-Status        pic xx.
010400     03  BG-Con-Status        pic xx.
010500     03  BG-Wrk-Status        pic xx.
010600     03  BG-Pln-Status        pic xx.
010700     03  BG-Pos-Status        pic xx.
010800     03  BG-Ntf-Status        pic xx.
010900     03  BG-Prt-Status        pic xx.
011000     03  WS-Eval-Msg          pic x(25) value spaces.
011100     03  filler               pic x(6).
011200*>
011300 77  WS-BG-Ctl-RRN            pic 9(4)    comp value 1.
011400 77  WS-Bud-Eof               pic x       value "N".
011500     88  Bud-Eof                          value "Y".
011600 77  WS-Wrk-Eof               pic x       value "N".
011700     88  Wrk-Eof                          value "Y".
011800 77  WS-Pln-Eof               pic x       value "N".
011900     88  Pln-Eof                          value "Y".
012000 77  WS-BG-Tag-Match          pic x       value "N".
012100     88  BG-Tag-Matched                   value "Y".
012200 77  WS-BG-Write-Pos          pic x       value "Y".
012300     88  BG-Write-Position                value "Y".
012400 77  WS-BG-Acc-Found          pic x       value "N".
012500     88  BG-Acc-Was-Found                 value "Y".
012600 77  WS-BG-Con-Found          pic x       value "N".
012700 77  WS-BG-Dup-Name           pic x       value "N".
012800 77  WS-BG-Dup-Key            pic x       value "N".
012900 77  WS-BG-Acc-Find           pic 9(5)    comp.
013000 77  WS-BG-Tag-Ix1            pic 9       comp.
013100 77  WS-BG-Tag-Ix2            pic 9       comp.
013200 77  WS-BG-Tag-Hold           pic x(10).
013300 77  WS-BG-Today-6            pic 9(6).
013400*>
013500 01  WS-BG-Today-Block.
013600     03  WS-BG-Today-N9          pic 9(8)   comp.
013700     03  WS-BG-Today-YMD redefines WS-BG-Today-N9.
013800         05  WS-BG-Today-Year    pic 9(4).
013900         05  WS-BG-Today-Month   pic 99.
014000         05  WS-BG-Today-Day     pic 99.
014100     03  filler                  pic x(4).
014200*>
014300 01  WS-BG-Print-Ctl.
014400     03  WS-BG-Page-Counter      pic 9(3)   comp value zero.
014500     03  WS-BG-Page-Ctr-Alpha redefines WS-BG-Page-Counter
014600                                 pic xxx.
014700     03  filler                  pic x(4).
014800*>
014900 01  WS-BG-LastUpd-Block.
015000     03  WS-BG-LastUpd-N9        pic 9(8).
015100     03  WS-BG-LastUpd-YMD redefines WS-BG-LastUpd-N9.
015200         05  WS-BG-LastUpd-Year  pic 9(4).
015300         05  WS-BG-LastUpd-Month pic 99.
015400         05  WS-BG-LastUpd-Day   pic 99.
015500     03  WS-BG-LastUpd-Disp      pic x(10).
015600     03  filler                  pic x(2).
015700*>
015800 01  WS-BG-Work-Fields.
015900     03  WS-BG-Spent              pic s9(13)  comp-3.
016000     03  WS-BG-Planned            pic s9(13)  comp-3.
016100     03  WS-BG-Avg-Rate           pic s9(9)   comp-3.
016200     03  WS-BG-Remain             pic s9(13)  comp-3.
016300     03  WS-BG-Unplanned          pic s9(13)  comp-3.
016400     03  WS-BG-Spent-Gross        pic s9(13)  comp-3.
016500     03  WS-BG-Total-Gross        pic s9(13)  comp-3.
016600     03  WS-BG-Remain-Gross       pic s9(13)  comp-3.
016700     03  WS-BG-Avg-Rate-Gross     pic s9(9)   comp-3.
016800     03  WS-BG-Unplanned-Gross    pic s9(13)  comp-3.
016900     03  WS-BG-Coeff-Scaled       pic s9(7)   comp-3.
017000     03  WS-BG-Tax-Net            pic s9(13)  comp-3.
017100     03  WS-BG-Tax-Gross          pic s9(13)  comp-3.
017200     03  WS-BG-Frac-Big           pic s9(9)   comp-3.
017300     03  WS-BG-Frac-Q             pic s9(7)   comp-3.
017400     03  WS-BG-Frac-R             pic s9(7)   comp-3.
017500     03  WS-BG-Gross-Big          pic s9(17)  comp-3.
017600     03  WS-BG-Gross-Q            pic s9(15)  comp-3.
017700     03  WS-BG-Gross-R            pic s9(15)  comp-3.
017800     03  WS-BG-Threshold-Cents    pic s9(13)  comp-3.
017900     03  WS-BG-Contract-Name      pic x(30).
018000     03  filler                   pic x(6).
018100*>
018200 01  WS-BG-Rpt-Fields.
018300     03  WS-BG-Rpt-Spent          pic s9(11)v99 comp-3.
018400     03  WS-BG-Rpt-Remain         pic s9(11)v99 comp-3.
018500     03  WS-BG-Rpt-Total          pic s9(11)v99 comp-3.
018600     03  WS-BG-Rpt-Avg            pic s9(7)v99  comp-3.
018700     03  WS-BG-Rpt-Tot-Spent      pic s9(11)v99 comp-3.
018800     03  WS-BG-Rpt-Tot-Remain     pic s9(11)v99 comp-3.
018900     03  WS-BG-Rpt-Tot-Total      pic s9(11)v99 comp-3.
019000     03  filler                   pic x(4).
019100*>
019200 01  WS-BG-Final-Totals.
019300     03  WS-BG-Tot-Spent-Cents    pic s9(13)   comp-3.
019400     03  WS-BG-Tot-Remain-Cents   pic s9(13)   comp-3.
019500     03  WS-BG-Tot-Budget-Cents   pic s9(13)   comp-3.
019600     03  WS-BG-Tot-Budget-Count   pic 9(5)     comp.
019700     03  filler                   pic x(14).
019800*>
019900 01  WS-BG-Acc-Table.
020000     03  WS-BG-Acc-Count         pic 9(5)   comp.
020100     03  WS-BG-Acc-Entry         occurs 500
020200                                 indexed by WS-BG-Acc-Ix.
020300         05  Acc-Budget-Id       pic 9(6)   comp.
020400         05  Acc-Name            pic x(30).
020500         05  Acc-Import-Key      pic x(20).
020600         05  Acc-Spent-Cents     pic s9(13) comp-3.
020700         05  Acc-Rate-Total      pic s9(13) comp-3.
020800         05  Acc-Rate-Count      pic 9(5)   comp.
020900         05  Acc-Last-Date       pic 9(8)   comp.
021000         05  Acc-Plan-Cents      pic s9(13) comp-3.
021100     03  filler                  pic x(4).
021200*>
021300*> Linkage blocks for the CALLed modules.
021400 copy "WSBG910.cob".
021500 copy "WSBG900.cob".
021600*>
021700 77  WS-BG-Page-Lines            pic 9(3) comp value 60.
021800*>
021900 Report section.
022000*>***************
022100*>
022200 RD  Budget-Position-Report
022300     control      Final
022400     Page Limit   WS-BG-Page-Lines
022500     Heading      1
022600     First Detail 5
022700     Last  Detail WS-BG-Page-Lines.
022800*>
022900 01  BG-Rpt-Head  Type Page Heading.
023000     03  line  1.
023100         05  col   1    pic x(20)   value "MERIDIAN CONSULTING".
023200         05  col  98    pic 9(4)    source WS-BG-Today-Year.
023300         05  col 102    pic x       value "-".
023400         05  col 103    pic 99      source WS-BG-Today-Month.
023500         05  col 105    pic x       value "-".
023600         05  col 106    pic 99      source WS-BG-Today-Day.
023700     03  line  3.
023800         05  col  40    pic x(30)   value
023900                         "Budget Position Report".
024000     03  line  5.
024100         05  col   1    pic x(11)   value "Budget Name".
024200         05  col  33    pic x(5)    value "Spent".
024300         05  col  47    pic x(9)    value "Remaining".
024400         05  col  61    pic x(5)    value "Total".
024500         05  col  75    pic x(8)    value "Avg Rate".
024600         05  col  86    pic x(8)    value "Last Upd".
024700         05  col  98    pic x(8)    value "Contract".
024800*>
024900 01  BG-Rpt-Detail type detail line plus 1.
025000     03  col   1     pic x(30)          source Pos-Budget-Name.
025100     03  col  31     pic zzzzzzzzz9.99- source WS-BG-Rpt-Spent.
025200     03  col  45     pic zzzzzzzzz9.99- source WS-BG-Rpt-Remain.
025300     03  col  59     pic zzzzzzzzz9.99- source WS-BG-Rpt-Total.
025400     03  col  73     pic zzzzzz9.99-    source WS-BG-Rpt-Avg.
025500     03  col  86     pic x(10)          source WS-BG-LastUpd-Disp.
025600     03  col  98     pic x(30)          source Pos-Contract-Name.
025700*>
025800 01  type control Footing Final line plus 2.
025900     03  col   1     pic x(14)          value "Grand Totals -".
026000     03  col  16     pic zzzz9           source WS-BG-Tot-Budget-Count.
026100     03  col  22     pic x(8)           value "budgets".
026200     03  col  31     pic zzzzzzzzz9.99- source WS-BG-Rpt-Tot-Spent.
026300     03  col  45     pic zzzzzzzzz9.99- source WS-BG-Rpt-Tot-Remain.
026400     03  col  59     pic zzzzzzzzz9.99- source WS-BG-Rpt-Tot-Total.
026500*>
026600 procedure division.
026700*>===================
026800*>
026900 aa000-Main                   section.
027000*>***********************************
027100*>
027200     accept    WS-BG-Today-6 from date.
027300     compute   WS-BG-Today-N9 = 20000000 + WS-BG-Today-6.
027400*>
027500     perform   BB010-Read-Control  thru BB010-Exit.
027600     perform   BB020-Open-Files    thru BB020-Exit.
027700     perform   BB025-Build-Accum   thru BB025-Exit.
027800     perform   BB030-Process-Budgets thru BB030-Exit.
027900     perform   BB070-Trailer       thru BB070-Exit.
028000     goback.
028100*>
028200 aa000-Exit.
028300     exit      section.
028400*>
028500 BB010-Read-Control            section.
028600*>*************************************
028700*>
028800     move      spaces to BG-Control-Record.
028900     open      input BG-Control-File.
029000     read      BG-Control-File
029100               invalid key
029200                        display "BG010 - no control record, " ,
029300                                 "running with no filters"
029400     end-read.
029500     if        BG-Ctl-Status not = "00" and not = "02"
029600               copy "BGFSMSG.cpy" replacing MSG by WS-Eval-Msg
029700                                          STATUS by BG-Ctl-Status
029800               display WS-Eval-Msg
029900     end-if.
030000     close     BG-Control-File.
030100     perform   BB015-Dedupe-Tags thru BB015-Exit.
030200 BB010-Exit.
030300     exit      section.
030400*>
030500 BB015-Dedupe-Tags              section.
030600*>*************************************
030700*>
030800     perform   BB016-Dedupe-One-Tag thru BB016-Exit
030900               varying WS-BG-Tag-Ix1 from 1 by 1
031000                  until WS-BG-Tag-Ix1 > 6.
031100     perform   BB017-Sort-Outer      thru BB017-Exit
031200               varying WS-BG-Tag-Ix1 from 1 by 1
031300                  until WS-BG-Tag-Ix1 > 5.
031400 BB015-Exit.
031500     exit      section.
031600*>
031700 BB016-Dedupe-One-Tag.
031800     if        Ctl-Tag (WS-BG-Tag-Ix1) not = spaces
031900               perform BB016B-Check-Earlier thru BB016B-Exit
032000                  varying WS-BG-Tag-Ix2 from 1 by 1
032100                     until WS-BG-Tag-Ix2 >= WS-BG-Tag-Ix1
032200     end-if.
032300 BB016-Exit.
032400     exit.
032500*>
032600 BB016B-Check-Earlier.
032700     if        Ctl-Tag (WS-BG-Tag-Ix2) = Ctl-Tag (WS-BG-Tag-Ix1)
032800               move  spaces to Ctl-Tag (WS-BG-Tag-Ix1).
032900 BB016B-Exit.
033000     exit.
033100*>
033200 BB017-Sort-Outer.
033300     perform   BB018-Sort-Inner thru BB018-Exit
033400               varying WS-BG-Tag-Ix2 from 1 by 1
033500                  until WS-BG-Tag-Ix2 > (6 - WS-BG-Tag-Ix1).
033600 BB017-Exit.
033700     exit.
033800*>
033900 BB018-Sort-Inner.
034000*> blanks sort to the high end, else straight ascending swap
034100     if        (Ctl-Tag (WS-BG-Tag-Ix2 + 1) not = spaces
034200         and    Ctl-Tag (WS-BG-Tag-Ix2) > Ctl-Tag (WS-BG-Tag-Ix2 + 1))
034300         or     (Ctl-Tag (WS-BG-Tag-Ix2) = spaces
034400         and    Ctl-Tag (WS-BG-Tag-Ix2 + 1) not = spaces)
034500               move  Ctl-Tag (WS-BG-Tag-Ix2)     to WS-BG-Tag-Hold
034600               move  Ctl-Tag (WS-BG-Tag-Ix2 + 1) to
034700                             Ctl-Tag (WS-BG-Tag-Ix2)
034800               move  WS-BG-Tag-Hold to Ctl-Tag (WS-BG-Tag-Ix2 + 1)
034900     end-if.
035000 BB018-Exit.
035100     exit.
035200*>
035300 BB020-Open-Files               section.
035400*>**************************************
035500*>
035600     open      input  BG-Budget-File.
035700     open      input  BG-Contract-File.
035800     open      input  BG-Work-File.
035900     open      input  BG-Plan-File.
036000     open      output BG-Position-File.
036100     open      output BG-Notif-File.
036200     open      output BG-Print-File.
036300     initiate  Budget-Position-Report.
036400 BB020-Exit.
036500     exit      section.
036600*>
036700 BB025-Build-Accum              section.
036800*>**************************************
036900*>
037000     move      zero  to WS-BG-Acc-Count.
037100     move      "N"   to WS-Wrk-Eof.
037200     move      "N"   to WS-Pln-Eof.
037300     read      BG-Work-File next record at end
037400               move "Y" to WS-Wrk-Eof
037500     end-read.
037600     read      BG-Plan-File next record at end
037700               move "Y" to WS-Pln-Eof
037800     end-read.
037900     move      low-values to Bud-Id.
038000     start     BG-Budget-File key is not less than Bud-Id
038100               invalid key move "Y" to WS-Bud-Eof
038200     end-start.
038300     if        not Bud-Eof
038400               perform BB032-Read-Next-Budget thru BB032-Exit
038500     end-if.
038600     perform   BB029-Accum-One-Budget thru BB029-Exit
038700               until Bud-Eof.
038800     move      "N" to WS-Bud-Eof.
038900 BB025-Exit.
039000     exit      section.
039100*>
039200 BB029-Accum-One-Budget         section.
039300*>**************************************
039400*>
039500     add       1 to WS-BG-Acc-Count.
039600     set       WS-BG-Acc-Ix to WS-BG-Acc-Count.
039700     move      Bud-Id         to Acc-Budget-Id   (WS-BG-Acc-Ix).
039800     move      Bud-Name       to Acc-Name        (WS-BG-Acc-Ix).
039900     move      Bud-Import-Key to Acc-Import-Key  (WS-BG-Acc-Ix).
040000     move      zero  to Acc-Spent-Cents (WS-BG-Acc-Ix)
040100                         Acc-Rate-Total  (WS-BG-Acc-Ix)
040200                         Acc-Rate-Count  (WS-BG-Acc-Ix)
040300                         Acc-Last-Date   (WS-BG-Acc-Ix)
040400                         Acc-Plan-Cents  (WS-BG-Acc-Ix).
040500     perform   BB080-Validate-Save thru BB080-Exit.
040600     perform   BB026-Accum-Work thru BB026-Exit
040700               until Wrk-Eof or Wrk-Budget-Id not = Bud-Id.
040800     perform   BB027-Accum-Plan thru BB027-Exit
040900               until Pln-Eof or Pln-Budget-Id not = Bud-Id.
041000     perform   BB032-Read-Next-Budget thru BB032-Exit.
041100 BB029-Exit.
041200     exit      section.
041300*>
041400 BB026-Accum-Work                section.
041500*>***************************************
041600*>
041700     move      Wrk-Rate-Cents to BG910-Rate-Cents.
041800     move      Wrk-Minutes    to BG910-Minutes.
041900     call      "BG910" using BG910-Linkage.
042000     add       BG910-Cost-Cents to Acc-Spent-Cents (WS-BG-Acc-Ix).
042100     add       Wrk-Rate-Cents   to Acc-Rate-Total  (WS-BG-Acc-Ix).
042200     add       1 to Acc-Rate-Count (WS-BG-Acc-Ix).
042300     if        Wrk-Date > Acc-Last-Date (WS-BG-Acc-Ix)
042400               move Wrk-Date to Acc-Last-Date (WS-BG-Acc-Ix)
042500     end-if.
042600     read      BG-Work-File next record at end
042700               move "Y" to WS-Wrk-Eof
042800     end-read.
042900 BB026-Exit.
043000     exit      section.
043100*>
043200 BB027-Accum-Plan                section.
043300*>***************************************
043400*>
043500     move      Pln-Rate-Cents to BG910-Rate-Cents.
043600     move      Pln-Minutes    to BG910-Minutes.
043700     call      "BG910" using BG910-Linkage.
043800     add       BG910-Cost-Cents to Acc-Plan-Cents (WS-BG-Acc-Ix).
043900     read      BG-Plan-File next record at end
044000               move "Y" to WS-Pln-Eof
044100     end-read.
044200 BB027-Exit.
044300     exit      section.
044400*>
044500 BB032-Read-Next-Budget.
044600     read      BG-Budget-File next record at end
044700               move "Y" to WS-Bud-Eof
044800     end-read.
044900 BB032-Exit.
045000     exit.
045100*>
045200 BB080-Validate-Save             section.
045300*>***************************************
045400*> Data-quality audit done as the accumulation table is built -
045500*> flags a budget whose name and/or import key collide with one
045600*> already seen for the project, duplicate key+name first, then
045700*> key alone, then name alone.
045800*>
045900     move      "N" to WS-BG-Dup-Name.
046000     move      "N" to WS-BG-Dup-Key.
046100     if        WS-BG-Acc-Count > 1
046200               perform BB081-Check-Dup thru BB081-Exit
046300                  varying WS-BG-Acc-Find from 1 by 1
046400                     until WS-BG-Acc-Find >= WS-BG-Acc-Count
046500     end-if.
046600     if        WS-BG-Dup-Name = "Y" and WS-BG-Dup-Key = "Y"
046700               display "BG010-E1 " Bud-Name
046800                       " duplicate name and import key"
046900     else
047000     if        WS-BG-Dup-Key = "Y"
047100               display "BG010-E2 " Bud-Name
047200                       " duplicate import key"
047300     else
047400     if        WS-BG-Dup-Name = "Y"
047500               display "BG010-E3 " Bud-Name
047600                       " duplicate name"
047700     end-if
047800     end-if
047900     end-if.
048000 BB080-Exit.
048100     exit      section.
048200*>
048300 BB081-Check-Dup.
048400     if        Acc-Name (WS-BG-Acc-Find) = Bud-Name
048500               move "Y" to WS-BG-Dup-Name.
048600     if        Acc-Import-Key (WS-BG-Acc-Find) = Bud-Import-Key
048700         and   Bud-Import-Key not = spaces
048800               move "Y" to WS-BG-Dup-Key.
048900 BB081-Exit.
049000     exit.
049100*>
049200 BB030-Process-Budgets           section.
049300*>***************************************
049400*>
049500     move      low-values to Bud-Name.
049600     start      BG-Budget-File key is not less than Bud-Name
049700               invalid key move "Y" to WS-Bud-Eof
049800     end-start.
049900     if        not Bud-Eof
050000               perform BB032-Read-Next-Budget thru BB032-Exit
050100     end-if.
050200     perform   BB031-Process-One-Budget thru BB031-Exit
050300               until Bud-Eof.
050400 BB030-Exit.
050500     exit      section.
050600*>
050700 BB031-Process-One-Budget        section.
050800*>***************************************
050900*>
051000     perform   BB040-Tag-Filter thru BB040-Exit.
051100     if        BG-Tag-Matched
051200               perform BB050-Lookup-Accum thru BB050-Exit
051300               perform BB055-Derive       thru BB055-Exit
051400               perform BB057-Tax-Coeff    thru BB057-Exit
051500               perform BB056-Apply-All-Tax thru BB056-Exit
051600               perform BB066-Notify-Budget thru BB066-Exit
051700               perform BB060-Remaining-Filter thru BB060-Exit
051800               if      BG-Write-Position
051900                       perform BB065-Write-Position thru BB065-Exit
052000               end-if
052100     end-if.
052200     perform   BB032-Read-Next-Budget thru BB032-Exit.
052300 BB031-Exit.
052400     exit      section.
052500*>
052600 BB040-Tag-Filter                section.
052700*>***************************************
052800*>
052900     if        Ctl-Tag (1) = spaces
053000               move "Y" to WS-BG-Tag-Match
053100     else
053200               move "N" to WS-BG-Tag-Match
053300               perform BB041-Check-One-Filter-Tag thru BB041-Exit
053400                  varying WS-BG-Tag-Ix1 from 1 by 1
053500                     until WS-BG-Tag-Ix1 > 6
053600                        or BG-Tag-Matched
053700     end-if.
053800 BB040-Exit.
053900     exit      section.
054000*>
054100 BB041-Check-One-Filter-Tag.
054200     if        Ctl-Tag (WS-BG-Tag-Ix1) not = spaces
054300               perform BB042-Check-Budget-Tags thru BB042-Exit
054400                  varying WS-BG-Tag-Ix2 from 1 by 1
054500                     until WS-BG-Tag-Ix2 > 6
054600                        or BG-Tag-Matched
054700     end-if.
054800 BB041-Exit.
054900     exit.
055000*>
055100 BB042-Check-Budget-Tags.
055200     if        Bud-Tag (WS-BG-Tag-Ix2) = Ctl-Tag (WS-BG-Tag-Ix1)
055300               move "Y" to WS-BG-Tag-Match.
055400 BB042-Exit.
055500     exit.
055600*>
055700 BB050-Lookup-Accum               section.
055800*>***************************************
055900*>
056000     move      "N" to WS-BG-Acc-Found.
056100     move      zero to WS-BG-Acc-Find.
056200     perform   BB051-Scan-Accum thru BB051-Exit
056300               varying WS-BG-Acc-Ix from 1 by 1
056400                  until WS-BG-Acc-Ix > WS-BG-Acc-Count
056500                     or BG-Acc-Was-Found.
056600 BB050-Exit.
056700     exit      section.
056800*>
056900 BB051-Scan-Accum.
057000     if        Acc-Budget-Id (WS-BG-Acc-Ix) = Bud-Id
057100               move "Y" to WS-BG-Acc-Found
057200               set  WS-BG-Acc-Find to WS-BG-Acc-Ix
057300     end-if.
057400 BB051-Exit.
057500     exit.
057600*>
057700 BB055-Derive                     section.
057800*>***************************************
057900*>
058000     if        BG-Acc-Was-Found
058100               move Acc-Spent-Cents (WS-BG-Acc-Find) to WS-BG-Spent
058200               move Acc-Plan-Cents  (WS-BG-Acc-Find)
058300                                    to WS-BG-Planned
058400               move Acc-Last-Date   (WS-BG-Acc-Find)
058500                                    to WS-BG-LastUpd-N9
058600               if   Acc-Rate-Count (WS-BG-Acc-Find) > zero
058700                    divide Acc-Rate-Total (WS-BG-Acc-Find)
058800                           by Acc-Rate-Count (WS-BG-Acc-Find)
058900                           giving WS-BG-Avg-Rate
059000               else
059100                    move zero to WS-BG-Avg-Rate
059200               end-if
059300     else
059400               move zero to WS-BG-Spent
059500               move zero to WS-BG-Planned
059600               move zero to WS-BG-Avg-Rate
059700               move zero to WS-BG-LastUpd-N9
059800     end-if.
059900     compute   WS-BG-Remain     = Bud-Total-Cents - WS-BG-Spent.
060000     compute   WS-BG-Unplanned  = Bud-Total-Cents - WS-BG-Planned.
060100     if        WS-BG-LastUpd-N9 = zero
060200               move spaces to WS-BG-LastUpd-Disp
060300     else
060400               string WS-BG-LastUpd-Year "-" WS-BG-LastUpd-Month
060500                      "-" WS-BG-LastUpd-Day delimited by size
060600                      into WS-BG-LastUpd-Disp
060700     end-if.
060800 BB055-Exit.
060900     exit      section.
061000*>
061100 BB057-Tax-Coeff                  section.
061200*>***************************************
061300*>
061400     move      10000 to WS-BG-Coeff-Scaled.
061500     move      "N"   to WS-BG-Con-Found.
061600     move      spaces to WS-BG-Contract-Name.
061700     if        Bud-Contract-Id not = zero
061800               move Bud-Contract-Id to Con-Id
061900               read BG-Contract-File
062000                    invalid key
062100                            move "N" to WS-BG-Con-Found
062200                    not invalid key
062300                            move "Y" to WS-BG-Con-Found
062400                            move Con-Name to WS-BG-Contract-Name
062500                            perform BB058-Compute-Coeff
062600                               thru BB058-Exit
062700               end-read
062800     end-if.
062900 BB057-Exit.
063000     exit      section.
063100*>
063200 BB058-Compute-Coeff.
063300*> coefficient = 1 + taxRate/100, CEILING at the 4-place scale.
063400     compute   WS-BG-Frac-Big = Con-Tax-Rate * 10000.
063500     divide    WS-BG-Frac-Big by 100 giving WS-BG-Frac-Q
063600               remainder WS-BG-Frac-R.
063700     if        WS-BG-Frac-R not = zero
063800               add 1 to WS-BG-Frac-Q.
063900     compute   WS-BG-Coeff-Scaled = 10000 + WS-BG-Frac-Q.
064000 BB058-Exit.
064100     exit.
064200*>
064300 BB056-Apply-All-Tax              section.
064400*>***************************************
064500*>
064600     move      WS-BG-Spent to WS-BG-Tax-Net.
064700     perform   BB056B-Apply-Tax thru BB056B-Exit.
064800     move      WS-BG-Tax-Gross to WS-BG-Spent-Gross.
064900*>
065000     move      Bud-Total-Cents to WS-BG-Tax-Net.
065100     perform   BB056B-Apply-Tax thru BB056B-Exit.
065200     move      WS-BG-Tax-Gross to WS-BG-Total-Gross.
065300*>
065400     move      WS-BG-Avg-Rate to WS-BG-Tax-Net.
065500     perform   BB056B-Apply-Tax thru BB056B-Exit.
065600     move      WS-BG-Tax-Gross to WS-BG-Avg-Rate-Gross.
065700*>
065800     move      WS-BG-Unplanned to WS-BG-Tax-Net.
065900     perform   BB056B-Apply-Tax thru BB056B-Exit.
066000     move      WS-BG-Tax-Gross to WS-BG-Unplanned-Gross.
066100*>
066200     compute   WS-BG-Remain-Gross =
066300               WS-BG-Total-Gross - WS-BG-Spent-Gross.
066400 BB056-Exit.
066500     exit      section.
066600*>
066700 BB056B-Apply-Tax.
066800*> gross = FLOOR(net * coefficient), coefficient scaled x10000.
066900     compute   WS-BG-Gross-Big = WS-BG-Tax-Net * WS-BG-Coeff-Scaled.
067000     divide    WS-BG-Gross-Big by 10000 giving WS-BG-Gross-Q
067100               remainder WS-BG-Gross-R.
067200     if        WS-BG-Gross-R not = zero and WS-BG-Gross-Big < zero
067300               subtract 1 from WS-BG-Gross-Q.
067400     move      WS-BG-Gross-Q to WS-BG-Tax-Gross.
067500 BB056B-Exit.
067600     exit.
067700*>
067800 BB060-Remaining-Filter           section.
067900*>***************************************
068000*>
068100     move      "Y" to WS-BG-Write-Pos.
068200     if        Ctl-Remain-Threshold > zero
068300               compute WS-BG-Threshold-Cents =
068400                       Ctl-Remain-Threshold * 100
068500               if      Ctl-Tax-Mode-On
068600                       if   WS-BG-Remain-Gross not >
068700                            WS-BG-Threshold-Cents
068800                            move "N" to WS-BG-Write-Pos
068900                       end-if
069000               else
069100                       if   WS-BG-Remain not >
069200                            WS-BG-Threshold-Cents
069300                            move "N" to WS-BG-Write-Pos
069400                       end-if
069500               end-if
069600     end-if.
069700 BB060-Exit.
069800     exit      section.
069900*>
070000 BB066-Notify-Budget               section.
070100*>***************************************
070200*>
070300     move      Bud-Id          to BG900-Budget-Id.
070400     move      Bud-Name        to BG900-Budget-Name.
070500     move      Bud-Total-Cents to BG900-Total-Cents.
070600     move      Bud-Contract-Id to BG900-Contract-Id.
070700     move      Bud-Limit-Cents to BG900-Limit-Cents.
070800     move      WS-BG-Spent     to BG900-Spent-Cents.
070900     call      "BG900" using BG900-Linkage.
071000     perform   BB068-Write-Notifs thru BB068-Exit
071100               varying WS-BG-Tag-Ix1 from 1 by 1
071200                  until WS-BG-Tag-Ix1 > BG900-Notif-Count.
071300 BB066-Exit.
071400     exit      section.
071500*>
071600 BB068-Write-Notifs.
071700     move      BG900-Notif-Type (WS-BG-Tag-Ix1) to Ntf-Type.
071800     move      BG900-Notif-Ref  (WS-BG-Tag-Ix1) to Ntf-Ref-Id.
071900     move      BG900-Notif-Text (WS-BG-Tag-Ix1) to Ntf-Text.
072000     write     BG-Notif-Record.
072100 BB068-Exit.
072200     exit.
072300*>
072400 BB065-Write-Position              section.
072500*>***************************************
072600*>
072700     move      Bud-Id           to Pos-Budget-Id.
072800     move      Bud-Name         to Pos-Budget-Name.
072900     move      WS-BG-Spent      to Pos-Spent-Cents.
073000     move      WS-BG-Spent-Gross to Pos-Spent-Gross-Cents.
073100     move      Bud-Total-Cents  to Pos-Total-Cents.
073200     move      WS-BG-Total-Gross to Pos-Total-Gross-Cents.
073300     move      WS-BG-Remain     to Pos-Remain-Cents.
073400     move      WS-BG-Remain-Gross to Pos-Remain-Gross-Cents.
073500     move      WS-BG-Avg-Rate   to Pos-Avg-Rate-Cents.
073600     move      WS-BG-Avg-Rate-Gross to Pos-Avg-Rate-Gross-Cents.
073700     move      WS-BG-Unplanned  to Pos-Unplan-Cents.
073800     move      WS-BG-Unplanned-Gross to Pos-Unplan-Gross-Cents.
073900     move      Bud-Limit-Cents  to Pos-Limit-Cents.
074000     move      WS-BG-LastUpd-N9 to Pos-Last-Updated.
074100     move      Bud-Contract-Id  to Pos-Contract-Id.
074200     move      WS-BG-Contract-Name to Pos-Contract-Name.
074300     write     BG-Position-Record.
074400     add       1 to WS-BG-Tot-Budget-Count.
074500     add       1 to WS-BG-Page-Counter.
074600     add       WS-BG-Spent  to WS-BG-Tot-Spent-Cents.
074700     add       WS-BG-Remain to WS-BG-Tot-Remain-Cents.
074800     add       Bud-Total-Cents to WS-BG-Tot-Budget-Cents.
074900     perform   BB067-Build-Report-Line thru BB067-Exit.
075000     generate  BG-Rpt-Detail.
075100 BB065-Exit.
075200     exit      section.
075300*>
075400 BB067-Build-Report-Line.
075500     if        Ctl-Tax-Mode-On
075600               compute WS-BG-Rpt-Spent  = WS-BG-Spent-Gross / 100
075700               compute WS-BG-Rpt-Remain = WS-BG-Remain-Gross / 100
075800               compute WS-BG-Rpt-Total  = WS-BG-Total-Gross / 100
075900               compute WS-BG-Rpt-Avg    = WS-BG-Avg-Rate-Gross / 100
076000     else
076100               compute WS-BG-Rpt-Spent  = WS-BG-Spent / 100
076200               compute WS-BG-Rpt-Remain = WS-BG-Remain / 100
076300               compute WS-BG-Rpt-Total  = Bud-Total-Cents / 100
076400               compute WS-BG-Rpt-Avg    = WS-BG-Avg-Rate / 100
076500     end-if.
076600 BB067-Exit.
076700     exit.
076800*>
076900 BB070-Trailer                     section.
077000*>***************************************
077100*>
077200     compute   WS-BG-Rpt-Tot-Spent  = WS-BG-Tot-Spent-Cents / 100.
077300     compute   WS-BG-Rpt-Tot-Remain = WS-BG-Tot-Remain-Cents / 100.
077400     compute   WS-BG-Rpt-Tot-Total  = WS-BG-Tot-Budget-Cents / 100.
077500     terminate Budget-Position-Report.
077600     close     BG-Budget-File.
077700     close     BG-Contract-File.
077800     close     BG-Work-File.
077900     close     BG-Plan-File.
078000     close     BG-Position-File.
078100     close     BG-Notif-File.
078200     close     BG-Print-File.
078300     display   "BG010 - " WS-BG-Tot-Budget-Count " budgets " ,
078400                "positioned, page count " WS-BG-Page-Ctr-Alpha.
078500 BB070-Exit.
078600     exit      section.
