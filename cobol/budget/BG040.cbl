000100*>****************************************************************
000200*>                                                                *
000300*>              Notification / Validation Engine                *
000400*>        Full-run exception scan - empty record files,         *
000500*>        per-budget checks via bg900, missing daily rate       *
000600*>        periods per person, and user mail checks.             *
000700*>                                                                *
000800*>****************************************************************
000900*>
001000 identification          division.
001100*>===============================
001200*>
001300 program-id.             bg040.
001400 author.                 D. L. Marsh.
001500 installation.           Meridian Consulting Group.
001600 date-written.           18/11/1983.
001700 date-compiled.
001800 security.               Meridian Consulting Group - internal use
001900                         only, not for resale.
002000*>
002100*>    Remarks.            Stand-alone exception run - unlike
002200*>                        bg010, which notifies only on the
002300*>                        budgets it keeps after filtering, this
002400*>                        one walks every budget, every work
002500*>                        record and every user on file and
002600*>                        reports every exception found.
002700*>
002800*>    Called modules.     bg910 (cost formula), bg900 (per-budget
002900*>                        notification check).
003000*>    Functions used.     None.
003100*>    Files used.         BG-Work-File.      Booked time, in.
003200*>                        BG-Plan-File.      Planned effort, in.
003300*>                        BG-Budget-File.    Budget master, in.
003400*>                        BG-User-File.      User master, in.
003500*>                        BG-Notif-File.     Notification output.
003600*>
003700*>    Error messages used.
003800*>                        BG040-E1  Budget spent accumulator
003900*>                                  table full, entry dropped.
004000*>                        BG040-E2  Missing-rate tracking table
004100*>                                  full, entry dropped.
004200*>
004300*> Changes:
004400*> 18/11/83 dlm -        Created, budget checks (MT/MC/LR) only.
004500*> 02/05/88 dlm -     .1 Added the EW and EP empty-file checks
004600*>                       after a project ran with no bookings at
004700*>                       all and nobody noticed for a week.
004800*> 19/03/91 rtc -     .2 Picked up by Consulting Systems group,
004900*>                       no logic change, just re-compiled clean.
005000*> 11/01/99 pjw -   2.0  Y2K review - Wrk-Date/Pln-Date already
005100*>                       carried as 8-digit ccyymmdd, nothing to
005200*>                       change.
005300*> 07/06/08 klh -   2.1  Migrated to Open Cobol.
005400*> 25/01/26 vbc -   3.0  Re-cut for the Budgeteer suite - added
005500*>                       the MR missing-daily-rate tracking and
005600*>                       the MM/MV user mail checks.
005700*>
005800*>****************************************************************
005900*>
006000 environment             division.
006100*>===============================
006200*>
006300 copy "BGENVDV.cob".
006400 input-output            section.
006500*>------------------------------
006600*>
006700 file-control.
006800*>-------------
006900*>
007000     copy "SELBGWRK.cob".
007100     copy "SELBGPLN.cob".
007200     copy "SELBGBUD.cob".
007300     copy "SELBGUSR.cob".
007400     copy "SELBGNTF.cob".
007500*>
007600 data                    division.
007700*>===============================
007800*>
007900 file                    section.
008000*>-----------------------
008100*>
008200 copy "FDBGWRK.cob".
008300 copy "FDBGPLN.cob".
008400 copy "FDBGBUD.cob".
008500 copy "FDBGUSR.cob".
008600 copy "FDBGNTF.cob".
008700*>
008800 working-storage section.
008900*>-----------------------
009000 77  prog-name               pic x(15) value "BG040 (3.0)".
009100*>
009200 01  WS-Data.
009300     03  BG-Wrk-Status        pic xx.
009400     03  BG-Pln-Status        pic xx.
009500     03  BG-Bud-Status        pic xx.
009600     03  BG-Usr-Status        pic xx.
009700     03  BG-Ntf-Status        pic xx.
009800     03  WS-Eval-Msg          pic x(40).
009900     03  filler               pic x(4).
010000*>
010100 77  WS-Wrk-Eof               pic x       value "N".
010200     88  Wrk-Eof                          value "Y".
010300 77  WS-Pln-Eof               pic x       value "N".
010400     88  Pln-Eof                          value "Y".
010500 77  WS-Bud-Eof               pic x       value "N".
010600     88  Bud-Eof                          value "Y".
010700 77  WS-Usr-Eof               pic x       value "N".
010800     88  Usr-Eof                          value "Y".
010900 77  WS-BG-Wrk-Was-Empty      pic x       value "N".
011000     88  WS-BG-Wrk-Empty                  value "Y".
011100 77  WS-BG-Pln-Was-Empty      pic x       value "N".
011200     88  WS-BG-Pln-Empty                  value "Y".
011300*>
011400*> Budget spent accumulator - built in one pass over the whole
011500*> work file so bb060 does not have to re-scan it per budget.
011600*>
011700 01  WS-BG-Spent-Table.
011800     03  WS-BG-Spent-Count       pic 9(5)   comp.
011900     03  WS-BG-Spent-Entry       occurs 500
012000                                 indexed by WS-BG-Spent-Ix.
012100         05  Spt-Budget-Id       pic 9(6)   comp.
012200         05  Spt-Cents           pic s9(13) comp-3.
012300     03  filler                  pic x(4).
012400*>
012500 77  WS-BG-Spent-Found        pic x       value "N".
012600     88  BG-Spent-Was-Found               value "Y".
012700 77  WS-BG-Spent-Find         pic 9(5)    comp.
012800 77  WS-BG-Lookup-Cents       pic s9(13)  comp-3.
012900*>
013000*> Missing-daily-rate tracking, one entry per person/budget pair
013100*> that has carried at least one zero-rate work record - the
013200*> work file is sorted by budget id, not by person, so this has
013300*> to be built as a table rather than picked off in sequence.
013400*>
013500 01  WS-BG-Mr-Table.
013600     03  WS-BG-Mr-Count          pic 9(5)   comp.
013700     03  WS-BG-Mr-Entry          occurs 300
013800                                 indexed by WS-BG-Mr-Ix.
013900         05  Mr-Budget-Id        pic 9(6)   comp.
014000         05  Mr-Person-Id        pic 9(6)   comp.
014100         05  Mr-Person-Name      pic x(25).
014200         05  Mr-First-Date       pic 9(8)   comp.
014300         05  Mr-Last-Date        pic 9(8)   comp.
014400     03  filler                  pic x(4).
014500*>
014600 77  WS-BG-Mr-Found           pic x       value "N".
014700     88  BG-Mr-Was-Found                  value "Y".
014800 77  WS-BG-Mr-Find            pic 9(5)    comp.
014900*>
015000*> Console-trace aliases, same parallel-run habit as the other
015100*> Budgeteer programs - display form of comp fields for a clean
015200*> eyeball compare against the old exception batch.
015300*>
015400 01  WS-BG-Trace-Budget.
015500     03  WS-BG-Trace-Bud-V    pic 9(6)   comp.
015600     03  WS-BG-Trace-Bud-Dsp  redefines WS-BG-Trace-Bud-V
015700                              pic 9(6).
015800     03  filler               pic x(4).
015900*>
016000 01  WS-BG-Trace-Spent.
016100     03  WS-BG-Trace-Spt-V    pic s9(13) comp-3.
016200     03  WS-BG-Trace-Spt-Dsp  redefines WS-BG-Trace-Spt-V
016300                              pic s9(13).
016400     03  filler               pic x(4).
016500*>
016600 01  WS-BG-Trace-Mr.
016700     03  WS-BG-Trace-Mr-V     pic 9(6)   comp.
016800     03  WS-BG-Trace-Mr-Dsp   redefines WS-BG-Trace-Mr-V
016900                              pic 9(6).
017000     03  filler               pic x(4).
017100*>
017200 linkage section.
017300*>***************
017400*>
017500 copy "WSBG910.cob".
017600 copy "WSBG900.cob".
017700*>
017800 procedure division.
017900*>===================
018000*>
018100 aa000-Main                    section.
018200*>************************************
018300*>
018400     perform   BB020-Open-Files       thru BB020-Exit.
018500     perform   BB030-Scan-Work        thru BB030-Exit.
018600     perform   BB050-Emit-Mr          thru BB050-Exit.
018700     perform   BB060-Process-Budgets  thru BB060-Exit
018800               until Bud-Eof.
018900     perform   BB070-Process-Users    thru BB070-Exit
019000               until Usr-Eof.
019100     perform   BB090-Close-Files      thru BB090-Exit.
019200     goback.
019300 aa000-Exit.
019400     exit      section.
019500*>
019600 BB020-Open-Files                section.
019700*>**************************************
019800*>
019900     open      input BG-Work-File.
020000     open      input BG-Plan-File.
020100     open      input BG-Budget-File.
020200     open      input BG-User-File.
020300     open      output BG-Notif-File.
020400     move      zero to WS-BG-Spent-Count.
020500     move      zero to WS-BG-Mr-Count.
020600     read      BG-Work-File next record at end
020700               move "Y" to WS-Wrk-Eof
020800               move "Y" to WS-BG-Wrk-Was-Empty
020900     end-read.
021000     if        WS-BG-Wrk-Empty
021100               move "EW"    to Ntf-Type
021200               move zero    to Ntf-Ref-Id
021300               move "No work records on file for this project"
021400                    to Ntf-Text
021500               write BG-Notif-File
021600     end-if.
021700     read      BG-Plan-File next record at end
021800               move "Y" to WS-Pln-Eof
021900               move "Y" to WS-BG-Pln-Was-Empty
022000     end-read.
022100     if        WS-BG-Pln-Empty
022200               move "EP"    to Ntf-Type
022300               move zero    to Ntf-Ref-Id
022400               move "No plan records on file for this project"
022500                    to Ntf-Text
022600               write BG-Notif-File
022700     end-if.
022800     move      low-values to Bud-Id.
022900     start     BG-Budget-File key is not less than Bud-Id
023000               invalid key move "Y" to WS-Bud-Eof
023100     end-start.
023200     if        not Bud-Eof
023300               read BG-Budget-File next record at end
023400                    move "Y" to WS-Bud-Eof
023500               end-read
023600     end-if.
023700     read      BG-User-File next record at end
023800               move "Y" to WS-Usr-Eof
023900     end-read.
024000 BB020-Exit.
024100     exit      section.
024200*>
024300 BB030-Scan-Work                 section.
024400*>**************************************
024500*>
024600     perform   BB031-One-Work-Record thru BB031-Exit
024700               until Wrk-Eof.
024800 BB030-Exit.
024900     exit      section.
025000*>
025100 BB031-One-Work-Record.
025200     perform   BB032-Lookup-Spent thru BB032-Exit.
025300     move      Wrk-Rate-Cents to BG910-Rate-Cents.
025400     move      Wrk-Minutes    to BG910-Minutes.
025500     call      "BG910" using BG910-Linkage.
025600     if        BG-Spent-Was-Found
025700               add  BG910-Cost-Cents
025800                    to Spt-Cents (WS-BG-Spent-Find)
025900     else
026000               if   WS-BG-Spent-Count < 500
026100                    add  1 to WS-BG-Spent-Count
026200                    set  WS-BG-Spent-Ix to WS-BG-Spent-Count
026300                    move Wrk-Budget-Id to
026400                         Spt-Budget-Id (WS-BG-Spent-Ix)
026500                    move BG910-Cost-Cents to
026600                         Spt-Cents (WS-BG-Spent-Ix)
026700               else
026800                    display "BG040-E1 budget spent table full, "
026900                             Wrk-Budget-Id " dropped"
027000               end-if
027100     end-if.
027200     if        Wrk-Rate-Cents = zero
027300               perform DD010-Track-Rate thru DD010-Exit
027400     end-if.
027500     read      BG-Work-File next record at end
027600               move "Y" to WS-Wrk-Eof
027700     end-read.
027800 BB031-Exit.
027900     exit.
028000*>
028100 BB032-Lookup-Spent               section.
028200*>**************************************
028300*>
028400     move      "N" to WS-BG-Spent-Found.
028500     move      zero to WS-BG-Spent-Find.
028600     perform   BB033-Scan-Spent thru BB033-Exit
028700               varying WS-BG-Spent-Ix from 1 by 1
028800                  until WS-BG-Spent-Ix > WS-BG-Spent-Count
028900                     or BG-Spent-Was-Found.
029000 BB032-Exit.
029100     exit      section.
029200*>
029300 BB033-Scan-Spent.
029400     if        Spt-Budget-Id (WS-BG-Spent-Ix) = Wrk-Budget-Id
029500               move "Y" to WS-BG-Spent-Found
029600               set  WS-BG-Spent-Find to WS-BG-Spent-Ix
029700     end-if.
029800 BB033-Exit.
029900     exit.
030000*>
030100*> Tracks the first and last date a person/budget pair carried a
030200*> zero daily rate, accumulating into the MR table built above.
030300*>
030400 DD010-Track-Rate                 section.
030500*>**************************************
030600*>
030700     move      "N" to WS-BG-Mr-Found.
030800     move      zero to WS-BG-Mr-Find.
030900     perform   DD011-Scan-Mr thru DD011-Exit
031000               varying WS-BG-Mr-Ix from 1 by 1
031100                  until WS-BG-Mr-Ix > WS-BG-Mr-Count
031200                     or BG-Mr-Was-Found.
031300     if        BG-Mr-Was-Found
031400               if   Wrk-Date < Mr-First-Date (WS-BG-Mr-Find)
031500                    move Wrk-Date to Mr-First-Date (WS-BG-Mr-Find)
031600               end-if
031700               if   Wrk-Date > Mr-Last-Date (WS-BG-Mr-Find)
031800                    move Wrk-Date to Mr-Last-Date (WS-BG-Mr-Find)
031900               end-if
032000     else
032100               if   WS-BG-Mr-Count < 300
032200                    add  1 to WS-BG-Mr-Count
032300                    set  WS-BG-Mr-Ix to WS-BG-Mr-Count
032400                    move Wrk-Budget-Id   to
032500                         Mr-Budget-Id   (WS-BG-Mr-Ix)
032600                    move Wrk-Person-Id   to
032700                         Mr-Person-Id   (WS-BG-Mr-Ix)
032800                    move Wrk-Person-Name to
032900                         Mr-Person-Name (WS-BG-Mr-Ix)
033000                    move Wrk-Date to Mr-First-Date (WS-BG-Mr-Ix)
033100                    move Wrk-Date to Mr-Last-Date  (WS-BG-Mr-Ix)
033200               else
033300                    display "BG040-E2 missing-rate table full, "
033400                             Wrk-Person-Id " / " Wrk-Budget-Id ,
033500                             " dropped"
033600               end-if
033700     end-if.
033800     move      Wrk-Person-Id to WS-BG-Trace-Mr-V.
033900     if        BG-UPSI-Trace
034000               display "BG040 trace - zero rate person " ,
034100                        WS-BG-Trace-Mr-Dsp
034200     end-if.
034300 DD010-Exit.
034400     exit      section.
034500*>
034600 DD011-Scan-Mr.
034700     if        Mr-Budget-Id (WS-BG-Mr-Ix) = Wrk-Budget-Id
034800         and   Mr-Person-Id (WS-BG-Mr-Ix) = Wrk-Person-Id
034900               move "Y" to WS-BG-Mr-Found
035000               set  WS-BG-Mr-Find to WS-BG-Mr-Ix
035100     end-if.
035200 DD011-Exit.
035300     exit.
035400*>
035500 BB050-Emit-Mr                    section.
035600*>**************************************
035700*>
035800     if        WS-BG-Mr-Count > 0
035900               perform BB051-One-Mr-Entry thru BB051-Exit
036000                       varying WS-BG-Mr-Ix from 1 by 1
036100                          until WS-BG-Mr-Ix > WS-BG-Mr-Count
036200     end-if.
036300 BB050-Exit.
036400     exit      section.
036500*>
036600 BB051-One-Mr-Entry.
036700     move      "MR" to Ntf-Type.
036800     move      Mr-Person-Id (WS-BG-Mr-Ix) to Ntf-Ref-Id.
036900     string    Mr-Person-Name (WS-BG-Mr-Ix) ,
037000               " budget "     ,
037100               Mr-Budget-Id   (WS-BG-Mr-Ix) ,
037200               " zero rate "  ,
037300               Mr-First-Date  (WS-BG-Mr-Ix) ,
037400               " to " ,
037500               Mr-Last-Date   (WS-BG-Mr-Ix)
037600               delimited by size into Ntf-Text.
037700     write     BG-Notif-File.
037800 BB051-Exit.
037900     exit.
038000*>
038100 BB060-Process-Budgets            section.
038200*>**************************************
038300*>
038400     perform   BB061-One-Budget thru BB061-Exit.
038500 BB060-Exit.
038600     exit      section.
038700*>
038800 BB061-One-Budget.
038900     move      Bud-Id to WS-BG-Trace-Bud-V.
039000     if        BG-UPSI-Trace
039100               display "BG040 trace - checking budget " ,
039200                        WS-BG-Trace-Bud-Dsp
039300     end-if.
039400     perform   BB062-Lookup-Spent2 thru BB062-Exit.
039500     move      Bud-Id          to BG900-Budget-Id.
039600     move      Bud-Name        to BG900-Budget-Name.
039700     move      Bud-Total-Cents to BG900-Total-Cents.
039800     move      Bud-Contract-Id to BG900-Contract-Id.
039900     move      Bud-Limit-Cents to BG900-Limit-Cents.
040000     move      WS-BG-Lookup-Cents to BG900-Spent-Cents.
040100     call      "BG900" using BG900-Linkage.
040200     perform   BB063-Write-Notifs thru BB063-Exit
040300               varying WS-BG-Spent-Ix from 1 by 1
040400                  until WS-BG-Spent-Ix > BG900-Notif-Count.
040500     read      BG-Budget-File next record at end
040600               move "Y" to WS-Bud-Eof
040700     end-read.
040800 BB061-Exit.
040900     exit.
041000*>
041100 BB062-Lookup-Spent2               section.
041200*>**************************************
041300*>
041400     move      "N" to WS-BG-Spent-Found.
041500     move      zero to WS-BG-Spent-Find.
041600     perform   BB033B-Scan-Spent2 thru BB033B-Exit
041700               varying WS-BG-Spent-Ix from 1 by 1
041800                  until WS-BG-Spent-Ix > WS-BG-Spent-Count
041900                     or BG-Spent-Was-Found.
042000     if        BG-Spent-Was-Found
042100               move Spt-Cents (WS-BG-Spent-Find)
042200                    to WS-BG-Lookup-Cents
042300     else
042400               move zero to WS-BG-Lookup-Cents
042500     end-if.
042600     move      WS-BG-Lookup-Cents to WS-BG-Trace-Spt-V.
042700     if        BG-UPSI-Trace
042800               display "BG040 trace - spent for budget " ,
042900                        WS-BG-Trace-Bud-Dsp " is " ,
043000                        WS-BG-Trace-Spt-Dsp
043100     end-if.
043200 BB062-Exit.
043300     exit      section.
043400*>
043500 BB033B-Scan-Spent2.
043600     if        Spt-Budget-Id (WS-BG-Spent-Ix) = Bud-Id
043700               move "Y" to WS-BG-Spent-Found
043800               set  WS-BG-Spent-Find to WS-BG-Spent-Ix
043900     end-if.
044000 BB033B-Exit.
044100     exit.
044200*>
044300 BB063-Write-Notifs.
044400     move      BG900-Notif-Type (WS-BG-Spent-Ix) to Ntf-Type.
044500     move      BG900-Notif-Ref  (WS-BG-Spent-Ix) to Ntf-Ref-Id.
044600     move      BG900-Notif-Text (WS-BG-Spent-Ix) to Ntf-Text.
044700     write     BG-Notif-File.
044800 BB063-Exit.
044900     exit.
045000*>
045100 BB070-Process-Users              section.
045200*>**************************************
045300*>
045400     if        Usr-Mail-Address = spaces
045500               move "MM" to Ntf-Type
045600               move Usr-Id to Ntf-Ref-Id
045700               string Usr-Name " has no mail address on file"
045800                      delimited by size into Ntf-Text
045900               write BG-Notif-File
046000     else
046100               if   not Usr-Mail-Is-Verified
046200                    move "MV" to Ntf-Type
046300                    move Usr-Id to Ntf-Ref-Id
046400                    string Usr-Name " mail address not verified"
046500                           delimited by size into Ntf-Text
046600                    write BG-Notif-File
046700               end-if
046800     end-if.
046900     read      BG-User-File next record at end
047000               move "Y" to WS-Usr-Eof
047100     end-read.
047200 BB070-Exit.
047300     exit      section.
047400*>
047500 BB090-Close-Files                section.
047600*>**************************************
047700*>
047800     close     BG-Work-File.
047900     close     BG-Plan-File.
048000     close     BG-Budget-File.
048100     close     BG-User-File.
048200     close     BG-Notif-File.
048300     display   "BG040 - exception scan run complete".
048400 BB090-Exit.
048500     exit      section.
