000100*>****************************************************************
000200*>                                                                *
000300*>                  Invoice Posting Module                      *
000400*>         Applies add/update/delete invoice transactions       *
000500*>         against the invoice master, merges dynamic           *
000600*>         attributes, and cascades a contract delete.          *
000700*>                                                                *
000800*>****************************************************************
000900*>
001000 identification          division.
001100*>===============================
001200*>
001300 program-id.             bg030.
001400 author.                 D. L. Marsh.
001500 installation.           Meridian Consulting Group.
001600 date-written.           05/03/1984.
001700 date-compiled.
001800 security.               Meridian Consulting Group - internal use
001900                         only, not for resale.
002000*>
002100*>    Remarks.            One pass of the invoice transaction
002200*>                        file - add (Itx-Id zero or action A),
002300*>                        update (action U), delete one invoice
002400*>                        (action D), or cascade-delete a whole
002500*>                        contract (action X) - removing its
002600*>                        invoices and attribute definitions and
002700*>                        detaching the contract reference of
002800*>                        every budget it funded.
002900*>
003000*>    Called modules.     None.
003100*>    Functions used.     None.
003200*>    Files used.         BG-Invoice-Trans-File.  Driver trans.
003300*>                        BG-Invoice-File.    Invoice master, i-o.
003400*>                        BG-Attr-File.        Attribute names, i-o.
003500*>                        BG-Contract-File.    Contract master, i-o.
003600*>                        BG-Budget-File.      Budget master, i-o.
003700*>
003800*>    Error messages used.
003900*>                        BG030-E1  Update/delete for an invoice
004000*>                                  id not on file, skipped.
004100*>                        BG030-E2  Add failed, duplicate key on
004200*>                                  the invoice master.
004300*>                        BG030-E3  Cascade delete for a contract
004400*>                                  id not on file, skipped.
004500*>                        BG030-E4  Invoice already carries 5
004600*>                                  attributes, incoming one is
004700*>                                  dropped.
004800*>
004900*> Changes:
005000*> 05/03/84 dlm -        Created, add and update only.
005100*> 11/06/90 dlm -     .1 Added the single-invoice delete action
005200*>                       requested by accounts after a mis-keyed
005300*>                       invoice had to be voided by hand.
005400*> 19/03/91 rtc -     .2 Picked up by Consulting Systems group,
005500*>                       no logic change, just re-compiled clean.
005600*> 11/01/99 pjw -   2.0  Y2K review - Inv-Date built from 4-digit
005700*>                       Inv-Year throughout, nothing to change.
005800*> 07/06/08 klh -   2.1  Migrated to Open Cobol.
005900*> 14/01/26 vbc -   3.0  Added the 5-slot dynamic attribute merge
006000*>                       and the contract-level attribute name
006100*>                       file, re-cut for the Budgeteer suite.
006200*> 22/01/26 vbc -   3.1  Added the X cascade action - deleting a
006300*>                       contract now takes its invoices and
006400*>                       attribute names with it and detaches the
006500*>                       contract reference of its budgets.
006600*>
006700*>****************************************************************
006800*>
006900 environment             division.
007000*>===============================
007100*>
007200 copy "BGENVDV.cob".
007300 input-output            section.
007400*>------------------------------
007500*>
007600 file-control.
007700*>-------------
007800*>
007900     copy "SELBGITX.cob".
008000     copy "SELBGINV.cob".
008100     copy "SELBGATT.cob".
008200     copy "SELBGCON.cob".
008300     copy "SELBGBUD.cob".
008400*>
008500 data                    division.
008600*>===============================
008700*>
008800 file                    section.
008900*>-----------------------
009000*>
009100 copy "FDBGITX.cob".
009200 copy "FDBGINV.cob".
009300 copy "FDBGATT.cob".
009400 copy "FDBGCON.cob".
009500 copy "FDBGBUD.cob".
009600*>
009700 working-storage section.
009800*>-----------------------
009900 77  prog-name               pic x(15) value "BG030 (3.1)".
010000*>
010100 01  WS-Data.
010200     03  BG-Itx-Status        pic xx.
010300     03  BG-Inv-Status        pic xx.
010400     03  BG-Att-Status        pic xx.
010500     03  BG-Con-Status        pic xx.
010600     03  BG-Bud-Status        pic xx.
010700     03  WS-Eval-Msg          pic x(40).
010800     03  filler               pic x(4).
010900*>
011000 77  WS-Itx-Eof               pic x       value "N".
011100     88  Itx-Eof                          value "Y".
011200 77  WS-Inv2-Eof              pic x       value "N".
011300     88  Inv2-Eof                         value "Y".
011400 77  WS-Bud2-Eof              pic x       value "N".
011500     88  Bud2-Eof                         value "Y".
011600 77  WS-BG-Next-Inv-Id        pic 9(6)   comp.
011700 77  WS-BG-Attr-Ix            pic 9       comp.
011800 77  WS-BG-Attr-Slot-Ix       pic 9       comp.
011900 77  WS-BG-Attr-Match-Ix      pic 9       comp.
012000 77  WS-BG-Attr-Empty-Ix      pic 9       comp.
012100 77  WS-BG-Attr-Found         pic x       value "N".
012200     88  BG-Attr-Slot-Found                value "Y".
012300 77  WS-BG-Attr2-Eof          pic x       value "N".
012400     88  BG-Attr2-Eof                      value "Y".
012500 77  WS-BG-Con-Del-Id         pic 9(6)   comp.
012600*>
012700*> Console-trace aliases for the invoice id assigned on an add
012800*> and the contract id driving a cascade delete.
012900*>
013000 01  WS-Trace-New-Id.
013100     03  WS-Trace-New-Id-V    pic 9(6)   comp.
013200     03  WS-Trace-New-Id-Disp redefines WS-Trace-New-Id-V
013300                              pic 9(6).
013400     03  filler               pic x(4).
013500*>
013600 01  WS-Trace-Del-Con.
013700     03  WS-Trace-Del-Con-V   pic 9(6)   comp.
013800     03  WS-Trace-Del-Con-Dsp redefines WS-Trace-Del-Con-V
013900                              pic 9(6).
014000     03  filler               pic x(4).
014100*>
014200 01  WS-Trace-High-Id.
014300     03  WS-Trace-High-Id-V   pic 9(6)   comp.
014400     03  WS-Trace-High-Id-Dsp redefines WS-Trace-High-Id-V
014500                              pic 9(6).
014600     03  filler               pic x(4).
014700*>
014800 01  WS-BG-Attr-Name-Work.
014900     03  WS-BG-Attr-Name-Trim pic x(20).
015000     03  filler               pic x(4).
015100*>
015200 01  WS-BG-Attr-Value-Work.
015300     03  WS-BG-Attr-Value-Trim pic x(30).
015400     03  filler               pic x(4).
015500*>
015600 procedure division.
015700*>===================
015800*>
015900 aa000-Main                    section.
016000*>************************************
016100*>
016200     perform   BB020-Open-Files   thru BB020-Exit.
016300     perform   BB025-Find-Next-Id thru BB025-Exit.
016400     perform   BB030-Process-Trans thru BB030-Exit
016500               until Itx-Eof.
016600     perform   BB090-Close-Files  thru BB090-Exit.
016700     goback.
016800 aa000-Exit.
016900     exit      section.
017000*>
017100 BB020-Open-Files                section.
017200*>**************************************
017300*>
017400     open      input BG-Invoice-Trans-File.
017500     open      i-o   BG-Invoice-File.
017600     open      i-o   BG-Attr-File.
017700     open      i-o   BG-Contract-File.
017800     open      i-o   BG-Budget-File.
017900     read      BG-Invoice-Trans-File next record at end
018000               move "Y" to WS-Itx-Eof
018100     end-read.
018200 BB020-Exit.
018300     exit      section.
018400*>
018500*> Invoice-id assignment uses the old shop habit of scanning the
018600*> master once at start of run for the current high key, rather
018700*> than keeping a separate next-number control record.
018800*>
018900 BB025-Find-Next-Id              section.
019000*>**************************************
019100*>
019200     move      zero to WS-BG-Next-Inv-Id.
019300     move      "N"  to WS-Inv2-Eof.
019400     move      low-values to Inv-Id.
019500     start     BG-Invoice-File key is not less than Inv-Id
019600               invalid key move "Y" to WS-Inv2-Eof
019700     end-start.
019800     perform   BB026-Scan-One-Invoice thru BB026-Exit
019900               until Inv2-Eof.
020000     move      WS-BG-Next-Inv-Id to WS-Trace-High-Id-V.
020100     if        BG-UPSI-Trace
020200               display "BG030 trace - high invoice id on file " ,
020300                        WS-Trace-High-Id-Dsp
020400     end-if.
020500 BB025-Exit.
020600     exit      section.
020700*>
020800 BB026-Scan-One-Invoice.
020900     read      BG-Invoice-File next record at end
021000               move "Y" to WS-Inv2-Eof
021100     end-read.
021200     if        not Inv2-Eof and Inv-Id > WS-BG-Next-Inv-Id
021300               move Inv-Id to WS-BG-Next-Inv-Id
021400     end-if.
021500 BB026-Exit.
021600     exit.
021700*>
021800 BB030-Process-Trans             section.
021900*>**************************************
022000*>
022100     evaluate  true
022200       when    Itx-Delete-Contract
022300               perform DD050-Delete-Contract-Cascade
022400                       thru DD050-Exit
022500       when    Itx-Delete
022600               perform DD035-Delete-Invoice thru DD035-Exit
022700       when    Itx-Id = zero or Itx-Add
022800               perform DD020-Add-Invoice    thru DD020-Exit
022900       when    other
023000               perform DD030-Update-Invoice thru DD030-Exit
023100     end-evaluate.
023200     read      BG-Invoice-Trans-File next record at end
023300               move "Y" to WS-Itx-Eof
023400     end-read.
023500 BB030-Exit.
023600     exit      section.
023700*>
023800 DD020-Add-Invoice                section.
023900*>***************************************
024000*>
024100     add       1 to WS-BG-Next-Inv-Id.
024200     move      spaces to BG-Invoice-Record.
024300     move      WS-BG-Next-Inv-Id to Inv-Id.
024400     move      Itx-Contract-Id   to Inv-Contract-Id.
024500     move      Itx-Name          to Inv-Name.
024600     move      Itx-Internal-Number to Inv-Internal-Number.
024700     move      Itx-Sum-Cents     to Inv-Sum-Cents.
024800     move      Itx-Year          to Inv-Year.
024900     move      Itx-Month         to Inv-Month.
025000     perform   DD025-Derive-Invoice-Date thru DD025-Exit.
025100     move      Itx-Due-Date      to Inv-Due-Date.
025200     move      Itx-Paid-Date     to Inv-Paid-Date.
025300     perform   DD040-Merge-Attributes thru DD040-Exit.
025400     write     BG-Invoice-Record
025500               invalid key
025600                        display "BG030-E2 invoice " Inv-Id ,
025700                                 " could not be added"
025800     end-write.
025900     move      Inv-Id to WS-Trace-New-Id-V.
026000     if        BG-UPSI-Trace
026100               display "BG030 trace - added invoice " ,
026200                        WS-Trace-New-Id-Disp
026300     end-if.
026400 DD020-Exit.
026500     exit      section.
026600*>
026700 DD025-Derive-Invoice-Date.
026800     compute   Inv-Date = (Inv-Year * 10000) + (Inv-Month * 100)
026900                           + 1.
027000 DD025-Exit.
027100     exit.
027200*>
027300 DD030-Update-Invoice             section.
027400*>***************************************
027500*>
027600     move      Itx-Id to Inv-Id.
027700     read      BG-Invoice-File
027800               invalid key
027900                        display "BG030-E1 invoice " Itx-Id ,
028000                                 " not on file, update skipped"
028100               not invalid key
028200                        move Itx-Name to Inv-Name
028300                        move Itx-Internal-Number
028400                             to Inv-Internal-Number
028500                        move Itx-Sum-Cents to Inv-Sum-Cents
028600                        move Itx-Year  to Inv-Year
028700                        move Itx-Month to Inv-Month
028800                        perform DD025-Derive-Invoice-Date
028900                           thru DD025-Exit
029000                        move Itx-Due-Date  to Inv-Due-Date
029100                        move Itx-Paid-Date to Inv-Paid-Date
029200                        perform DD040-Merge-Attributes
029300                           thru DD040-Exit
029400                        rewrite BG-Invoice-Record
029500     end-read.
029600 DD030-Exit.
029700     exit      section.
029800*>
029900 DD035-Delete-Invoice             section.
030000*>***************************************
030100*>
030200     move      Itx-Id to Inv-Id.
030300     read      BG-Invoice-File
030400               invalid key
030500                        display "BG030-E1 invoice " Itx-Id ,
030600                                 " not on file, delete skipped"
030700               not invalid key
030800                        delete BG-Invoice-File record
030900     end-read.
031000 DD035-Exit.
031100     exit      section.
031200*>
031300*> Merges the transaction's (up to) 5 attribute slots into the
031400*> invoice's own 5-slot table - overwrite by name if already
031500*> present, else land in the first empty slot; blank incoming
031600*> values are ignored entirely.  A name not seen before for the
031700*> contract gets its field definition created on BG-Attr-File.
031800*>
031900 DD040-Merge-Attributes           section.
032000*>***************************************
032100*>
032200     perform   DD041-Merge-One-Attr thru DD041-Exit
032300               varying WS-BG-Attr-Ix from 1 by 1
032400                  until WS-BG-Attr-Ix > 5.
032500 DD040-Exit.
032600     exit      section.
032700*>
032800 DD041-Merge-One-Attr.
032900     if        Itx-Attr-Name (WS-BG-Attr-Ix) not = spaces
033000         and   Itx-Attr-Value (WS-BG-Attr-Ix) not = spaces
033100               move Itx-Attr-Name  (WS-BG-Attr-Ix)
033200                    to WS-BG-Attr-Name-Trim
033300               move Itx-Attr-Value (WS-BG-Attr-Ix)
033400                    to WS-BG-Attr-Value-Trim
033500               perform DD042-Find-Invoice-Slot thru DD042-Exit
033600               if      WS-BG-Attr-Match-Ix not = zero
033700                       move WS-BG-Attr-Value-Trim to
033800                            Inv-Attr-Value (WS-BG-Attr-Match-Ix)
033900               else
034000               if      WS-BG-Attr-Empty-Ix not = zero
034100                       move WS-BG-Attr-Name-Trim  to
034200                            Inv-Attr-Name  (WS-BG-Attr-Empty-Ix)
034300                       move WS-BG-Attr-Value-Trim to
034400                            Inv-Attr-Value (WS-BG-Attr-Empty-Ix)
034500               else
034600                       display "BG030-E4 invoice " Inv-Id ,
034700                                " attribute table full, " ,
034800                                WS-BG-Attr-Name-Trim ," dropped"
034900               end-if
035000               end-if
035100               perform DD043-Ensure-Attr-Def thru DD043-Exit
035200     end-if.
035300 DD041-Exit.
035400     exit.
035500*>
035600 DD042-Find-Invoice-Slot          section.
035700*>***************************************
035800*>
035900     move      zero to WS-BG-Attr-Match-Ix.
036000     move      zero to WS-BG-Attr-Empty-Ix.
036100     perform   DD0421-Check-One-Slot thru DD0421-Exit
036200               varying WS-BG-Attr-Slot-Ix from 1 by 1
036300                  until WS-BG-Attr-Slot-Ix > 5.
036400 DD042-Exit.
036500     exit      section.
036600*>
036700 DD0421-Check-One-Slot.
036800     if        Inv-Attr-Name (WS-BG-Attr-Slot-Ix) =
036900               WS-BG-Attr-Name-Trim
037000               move WS-BG-Attr-Slot-Ix to WS-BG-Attr-Match-Ix
037100     else
037200     if        Inv-Attr-Name (WS-BG-Attr-Slot-Ix) = spaces
037300         and   WS-BG-Attr-Empty-Ix = zero
037400               move WS-BG-Attr-Slot-Ix to WS-BG-Attr-Empty-Ix
037500     end-if
037600     end-if.
037700 DD0421-Exit.
037800     exit.
037900*>
038000 DD043-Ensure-Attr-Def            section.
038100*>***************************************
038200*>
038300     move      Itx-Contract-Id     to Att-Key-Contract.
038400     move      WS-BG-Attr-Name-Trim to Att-Key-Name.
038500     read      BG-Attr-File
038600               invalid key
038700                        move Itx-Contract-Id to Att-Contract-Id
038800                        move WS-BG-Attr-Name-Trim to Att-Name
038900                        write BG-Attr-Record
039000     end-read.
039100 DD043-Exit.
039200     exit      section.
039300*>
039400 DD050-Delete-Contract-Cascade    section.
039500*>***************************************
039600*>
039700     move      Itx-Contract-Id to WS-BG-Con-Del-Id.
039800     move      WS-BG-Con-Del-Id to WS-Trace-Del-Con-V.
039900     if        BG-UPSI-Trace
040000               display "BG030 trace - cascade delete contract " ,
040100                        WS-Trace-Del-Con-Dsp
040200     end-if.
040300     perform   DD051-Delete-Invoices    thru DD051-Exit.
040400     perform   DD052-Delete-Attr-Defs   thru DD052-Exit.
040500     perform   DD053-Detach-Budgets     thru DD053-Exit.
040600     perform   DD054-Delete-Contract    thru DD054-Exit.
040700 DD050-Exit.
040800     exit      section.
040900*>
041000 DD051-Delete-Invoices             section.
041100*>***************************************
041200*>
041300     move      WS-BG-Con-Del-Id to Inv-Contract-Id.
041400     move      "N" to WS-Inv2-Eof.
041500     start     BG-Invoice-File key is equal to Inv-Contract-Id
041600               invalid key move "Y" to WS-Inv2-Eof
041700     end-start.
041800     if        not Inv2-Eof
041900               read BG-Invoice-File next record at end
042000                    move "Y" to WS-Inv2-Eof
042100               end-read
042200     end-if.
042300     if        not Inv2-Eof and Inv-Contract-Id not =
042400                                 WS-BG-Con-Del-Id
042500               move "Y" to WS-Inv2-Eof
042600     end-if.
042700     perform   DD0511-Delete-One-Invoice thru DD0511-Exit
042800               until Inv2-Eof.
042900 DD051-Exit.
043000     exit      section.
043100*>
043200 DD0511-Delete-One-Invoice.
043300     delete    BG-Invoice-File record.
043400     read      BG-Invoice-File next record at end
043500               move "Y" to WS-Inv2-Eof
043600     end-read.
043700     if        not Inv2-Eof and Inv-Contract-Id not =
043800                                 WS-BG-Con-Del-Id
043900               move "Y" to WS-Inv2-Eof
044000     end-if.
044100 DD0511-Exit.
044200     exit.
044300*>
044400 DD052-Delete-Attr-Defs            section.
044500*>***************************************
044600*>
044700     move      WS-BG-Con-Del-Id to Att-Key-Contract.
044800     move      low-values       to Att-Key-Name.
044900     start     BG-Attr-File key is not less than Att-Key
045000               invalid key move "Y" to WS-BG-Attr2-Eof
045100               not invalid key move "N" to WS-BG-Attr2-Eof
045200     end-start.
045300     perform   DD0521-Delete-One-Attr thru DD0521-Exit
045400               until BG-Attr2-Eof.
045500 DD052-Exit.
045600     exit      section.
045700*>
045800 DD0521-Delete-One-Attr.
045900     read      BG-Attr-File next record at end
046000               move "Y" to WS-BG-Attr2-Eof
046100     end-read.
046200     if        not BG-Attr2-Eof
046300         and   Att-Key-Contract not = WS-BG-Con-Del-Id
046400               move "Y" to WS-BG-Attr2-Eof
046500     end-if.
046600     if        not BG-Attr2-Eof
046700               delete BG-Attr-File record
046800     end-if.
046900 DD0521-Exit.
047000     exit.
047100*>
047200 DD053-Detach-Budgets              section.
047300*>***************************************
047400*>
047500     move      "N" to WS-Bud2-Eof.
047600     move      low-values to Bud-Id.
047700     start     BG-Budget-File key is not less than Bud-Id
047800               invalid key move "Y" to WS-Bud2-Eof
047900     end-start.
048000     perform   DD0531-Detach-One-Budget thru DD0531-Exit
048100               until Bud2-Eof.
048200 DD053-Exit.
048300     exit      section.
048400*>
048500 DD0531-Detach-One-Budget.
048600     read      BG-Budget-File next record at end
048700               move "Y" to WS-Bud2-Eof
048800     end-read.
048900     if        not Bud2-Eof
049000         and   Bud-Contract-Id = WS-BG-Con-Del-Id
049100               move zero to Bud-Contract-Id
049200               rewrite BG-Budget-Record
049300     end-if.
049400 DD0531-Exit.
049500     exit.
049600*>
049700 DD054-Delete-Contract             section.
049800*>***************************************
049900*>
050000     move      WS-BG-Con-Del-Id to Con-Id.
050100     read      BG-Contract-File
050200               invalid key
050300                        display "BG030-E3 contract " ,
050400                                 WS-BG-Con-Del-Id ,
050500                                 " not on file, delete skipped"
050600               not invalid key
050700                        delete BG-Contract-File record
050800     end-read.
050900 DD054-Exit.
051000     exit      section.
051100*>
051200 BB090-Close-Files                 section.
051300*>***************************************
051400*>
051500     close     BG-Invoice-Trans-File.
051600     close     BG-Invoice-File.
051700     close     BG-Attr-File.
051800     close     BG-Contract-File.
051900     close     BG-Budget-File.
052000     display   "BG030 - invoice posting run complete".
052100 BB090-Exit.
052200     exit      section.
