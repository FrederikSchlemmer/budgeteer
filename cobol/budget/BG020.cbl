000100*>****************************************************************
000200*>                                                                *
000300*>                Contract Statistics Engine                    *
000400*>         Computes cumulative, single-month and month-list      *
000500*>         progress/spent/remaining/invoiced figures per         *
000600*>         contract, one run parameter record driving the mode.  *
000700*>                                                                *
000800*>****************************************************************
000900*>
001000 identification          division.
001100*>===============================
001200*>
001300 program-id.             bg020.
001400 author.                 D. L. Marsh.
001500 installation.           Meridian Consulting Group.
001600 date-written.           21/11/1983.
001700 date-compiled.
001800 security.               Meridian Consulting Group - internal use
001900                         only, not for resale.
002000*>
002100*>    Remarks.            Reads the contract master and, for each
002200*>                        contract, folds in the booked time of
002300*>                        every budget it funds and the invoices
002400*>                        raised against it, to produce progress,
002500*>                        spent, remaining and invoiced figures -
002600*>                        cumulative through a cutoff, a single
002700*>                        month, or one row per month from the
002800*>                        contract's start to the current month.
002900*>
003000*>    Called modules.     bg910 (cost formula).
003100*>    Functions used.     None.
003200*>    Files used.         BG-Control-File.   Run parameters.
003300*>                        BG-Contract-File.  Contract master.
003400*>                        BG-Budget-File.    Budget master.
003500*>                        BG-Work-File.      Booked time.
003600*>                        BG-Invoice-File.   Invoice master.
003700*>                        BG-Cstat-File.     Statistics output.
003800*>
003900*>    Error messages used.
004000*>                        BG020-E1  Contract tax rate negative,
004100*>                                  contract skipped.
004200*>
004300*> Changes:
004400*> 21/11/83 dlm -        Created for the quarterly contract
004500*>                       review, cumulative mode only.
004600*> 08/04/88 dlm -     .1 Added single-month mode after finance
004700*>                       wanted a month-on-month trend without
004800*>                       waiting for quarter end.
004900*> 19/03/91 rtc -     .2 Picked up by Consulting Systems group,
005000*>                       no logic change, just re-compiled clean.
005100*> 11/01/99 pjw -   2.0  Y2K review - century math confirmed
005200*>                       correct on WS-BG-Today-Y9.
005300*> 07/06/08 klh -   2.1  Migrated to Open Cobol.
005400*> 21/01/26 vbc -   3.0  Added the month-list mode and the
005500*>                       Ctl-Stat-Mode switch, re-cut for the
005600*>                       Budgeteer suite.
005700*> 26/01/26 vbc -   3.1  Rejects a contract whose tax rate is
005800*>                       negative instead of letting it corrupt
005900*>                       the coefficient downstream in bg010.
006000*> 09/02/26 vbc -   3.2  bb250 was moving the scaled-by-10000
006100*>                       progress integer straight into Cst-
006200*>                       Progress (v9(4)) - the implied decimal
006300*>                       points did not line up and a true
006400*>                       25.00% progress came out stored as
006500*>                       500.0000.  Now divides back down by
006600*>                       10000 on the way in so the scale
006700*>                       matches the field it lands in.
006800*>
006900*>****************************************************************
007000*>
007100 environment             division.
007200*>===============================
007300*>
007400 copy "BGENVDV.cob".
007500 input-output            section.
007600*>------------------------------
007700*>
007800 file-control.
007900*>-------------
008000*>
008100     copy "SELBGCTL.cob".
008200     copy "SELBGCON.cob".
008300     copy "SELBGBUD.cob".
008400     copy "SELBGWRK.cob".
008500     copy "SELBGINV.cob".
008600     copy "SELBGCST.cob".
008700*>
008800 data                    division.
008900*>===============================
009000*>
009100 file                    section.
009200*>-----------------------
009300*>
009400 copy "FDBGCTL.cob".
009500 copy "FDBGCON.cob".
009600 copy "FDBGBUD.cob".
009700 copy "FDBGWRK.cob".
009800 copy "FDBGINV.cob".
009900 copy "FDBGCST.cob".
010000*>
010100 working-storage section.
010200*>-----------------------
010300 77  prog-name               pic x(15) value "BG020 (3.2)".
010400*>
010500 01  WS-Data.
010600     03  BG-Ctl-Status        pic xx.
010700     03  BG-Con-Status        pic xx.
010800     03  BG-Bud-Status        pic xx.
010900     03  BG-Wrk-Status        pic xx.
011000     03  BG-Inv-Status        pic xx.
011100     03  BG-Cst-Status        pic xx.
011200     03  WS-Eval-Msg          pic x(40).
011300     03  filler               pic x(4).
011400*>
011500 77  WS-BG-Ctl-RRN            pic 9(4)   comp.
011600 77  WS-Con-Eof               pic x       value "N".
011700     88  Con-Eof                          value "Y".
011800 77  WS-Bud2-Eof              pic x       value "N".
011900     88  Bud2-Eof                         value "Y".
012000 77  WS-Wrk2-Eof              pic x       value "N".
012100     88  Wrk2-Eof                         value "Y".
012200 77  WS-Inv2-Eof              pic x       value "N".
012300     88  Inv2-Eof                         value "Y".
012400 77  WS-BG-Work-Opened        pic x       value "N".
012500     88  BG-Work-Was-Opened               value "Y".
012600 77  WS-BG-Con-Valid          pic x       value "Y".
012700 77  WS-BG-Bud-Found          pic x       value "N".
012800     88  BG-Bud-Was-Found                 value "Y".
012900 77  WS-BG-Bud-Lx             pic 9(4)   comp.
013000 77  WS-BG-Today-6            pic 9(6).
013100*>
013200 01  WS-BG-Run-Banner.
013300     03  WS-BG-Run-Today         pic 9(8)   comp.
013400     03  WS-BG-Run-Today-Disp    redefines WS-BG-Run-Today
013500                                  pic 9(8).
013600     03  filler                  pic x(4).
013700*>
013800*> Console-trace aliases for the two accumulators, used on the
013900*> BG020-E1 validation line and for a spot-check display.
014000*>
014100 01  WS-BG-Trace-Cum.
014200     03  WS-BG-Trace-Cum-V       pic s9(13)  comp-3.
014300     03  WS-BG-Trace-Cum-Disp    redefines WS-BG-Trace-Cum-V
014400                                  pic s9(13).
014500     03  filler                  pic x(4).
014600*>
014700 01  WS-BG-Trace-Inv.
014800     03  WS-BG-Trace-Inv-V       pic s9(13)  comp-3.
014900     03  WS-BG-Trace-Inv-Disp    redefines WS-BG-Trace-Inv-V
015000                                  pic s9(13).
015100     03  filler                  pic x(4).
015200*>
015300 01  WS-BG-Stat-Fields.
015400     03  WS-BG-Stat-Year          pic 9(4).
015500     03  WS-BG-Stat-Month         pic 99.
015600     03  WS-BG-Cum-Spent          pic s9(13)  comp-3.
015700     03  WS-BG-Month-Spent        pic s9(13)  comp-3.
015800     03  WS-BG-Invoiced           pic s9(13)  comp-3.
015900     03  WS-BG-Prog-Big           pic s9(17)  comp-3.
016000     03  WS-BG-Prog-Q             pic s9(13)  comp-3.
016100     03  WS-BG-Prog-R             pic s9(13)  comp-3.
016200     03  WS-BG-ML-Cur-Year        pic 9(4)   comp.
016300     03  WS-BG-ML-Cur-Month       pic 99     comp.
016400     03  filler                  pic x(4).
016500*>
016600*> In-memory list of the budget-ids funded by the contract being
016700*> statted, built fresh off BG-Budget-File for every contract -
016800*> no alternate key on Bud-Contract-Id to go straight at it.
016900*>
017000 01  WS-BG-Bud-List-Block.
017100     03  WS-BG-Bud-List-Count    pic 9(4)   comp.
017200     03  WS-BG-Bud-List-Entry    occurs 500
017300                                 indexed by WS-BG-Bud-Ix
017400                                 pic 9(6)   comp.
017500     03  filler                  pic x(4).
017600*>
017700 copy "WSBGDTE.cob".
017800*>
017900*> Linkage block for the CALLed cost formula.
018000 copy "WSBG910.cob".
018100*>
018200 procedure division.
018300*>===================
018400*>
018500 aa000-Main                   section.
018600*>***********************************
018700*>
018800     accept    WS-BG-Today-6 from date.
018900     compute   WS-BG-Run-Today = 20000000 + WS-BG-Today-6.
019000     move      WS-BG-Run-Today to WS-BG-Today.
019100     move      WS-BG-Today    to WS-BG-Today-Y9.
019200     display   "BG020 - run date " WS-BG-Run-Today-Disp.
019300     perform   BB010-Read-Control thru BB010-Exit.
019400     perform   BB020-Open-Files   thru BB020-Exit.
019500     perform   BB030-Process-Contracts thru BB030-Exit
019600               until Con-Eof.
019700     perform   BB090-Close-Files  thru BB090-Exit.
019800     goback.
019900 aa000-Exit.
020000     exit      section.
020100*>
020200 BB010-Read-Control             section.
020300*>*************************************
020400*>
020500     move      spaces to BG-Control-Record.
020600     open      input BG-Control-File.
020700     read      BG-Control-File
020800               invalid key
020900                        display "BG020 - no control record, " ,
021000                                 "defaulting to cumulative mode"
021100                        move "C" to Ctl-Stat-Mode
021200     end-read.
021300     if        BG-Ctl-Status not = "00" and not = "02"
021400               copy "BGFSMSG.cpy" replacing MSG by WS-Eval-Msg
021500                                          STATUS by BG-Ctl-Status
021600               display WS-Eval-Msg
021700     end-if.
021800     close     BG-Control-File.
021900 BB010-Exit.
022000     exit      section.
022100*>
022200 BB020-Open-Files               section.
022300*>*************************************
022400*>
022500     open      input  BG-Contract-File.
022600     open      input  BG-Budget-File.
022700     open      input  BG-Invoice-File.
022800     open      output BG-Cstat-File.
022900     move      low-values to Con-Id.
023000     start     BG-Contract-File key is not less than Con-Id
023100               invalid key move "Y" to WS-Con-Eof
023200     end-start.
023300     if        not Con-Eof
023400               perform BB032-Read-Next-Contract thru BB032-Exit
023500     end-if.
023600 BB020-Exit.
023700     exit      section.
023800*>
023900 BB032-Read-Next-Contract.
024000     read      BG-Contract-File next record at end
024100               move "Y" to WS-Con-Eof
024200     end-read.
024300 BB032-Exit.
024400     exit.
024500*>
024600 BB030-Process-Contracts        section.
024700*>*************************************
024800*>
024900     perform   BB031-Validate-Contract thru BB031-Exit.
025000     if        WS-BG-Con-Valid = "Y"
025100               evaluate true
025200                 when Ctl-Stat-Cumulative
025300                      perform BB040-One-Cutoff thru BB040-Exit
025400                 when Ctl-Stat-Single-Month
025500                      perform BB040-One-Cutoff thru BB040-Exit
025600                 when Ctl-Stat-Month-List
025700                      perform BB045-Month-List thru BB045-Exit
025800               end-evaluate
025900     end-if.
026000     perform   BB032-Read-Next-Contract thru BB032-Exit.
026100 BB030-Exit.
026200     exit      section.
026300*>
026400 BB031-Validate-Contract.
026500     move      "Y" to WS-BG-Con-Valid.
026600     if        Con-Tax-Rate < zero
026700               move "N" to WS-BG-Con-Valid
026800               display "BG020-E1 Contract " Con-Name ,
026900                        " - Taxrate must be positive"
027000     end-if.
027100 BB031-Exit.
027200     exit.
027300*>
027400 BB040-One-Cutoff                section.
027500*>***************************************
027600*>
027700     move      Ctl-Cutoff-Year  to WS-BG-Stat-Year.
027800     move      Ctl-Cutoff-Month to WS-BG-Stat-Month.
027900     perform   BB200-Compute-Stat thru BB200-Exit.
028000     perform   BB080-Write-Cstat  thru BB080-Exit.
028100 BB040-Exit.
028200     exit      section.
028300*>
028400 BB045-Month-List                section.
028500*>***************************************
028600*>
028700     perform   BB210-Build-Month-List thru BB210-Exit.
028800     perform   BB046-One-List-Month thru BB046-Exit
028900               varying WS-BG-ML-Ix from 1 by 1
029000                  until WS-BG-ML-Ix > WS-BG-ML-Count.
029100 BB045-Exit.
029200     exit      section.
029300*>
029400 BB046-One-List-Month.
029500     move      WS-BG-ML-Year  (WS-BG-ML-Ix) to WS-BG-Stat-Year.
029600     move      WS-BG-ML-Month (WS-BG-ML-Ix) to WS-BG-Stat-Month.
029700     perform   BB200-Compute-Stat thru BB200-Exit.
029800     perform   BB080-Write-Cstat  thru BB080-Exit.
029900 BB046-Exit.
030000     exit.
030100*>
030200 BB210-Build-Month-List           section.
030300*>***************************************
030400*>
030500     move      Con-Start-Date to WS-BG-Work-Y9.
030600     move      WS-BG-Work-Year  to WS-BG-ML-Cur-Year.
030700     move      WS-BG-Work-Month to WS-BG-ML-Cur-Month.
030800     move      zero to WS-BG-ML-Count.
030900     perform   BB211-Add-Month-Entry thru BB211-Exit
031000               until (WS-BG-ML-Cur-Year > WS-BG-Today-Year)
031100                  or (WS-BG-ML-Cur-Year = WS-BG-Today-Year
031200                  and WS-BG-ML-Cur-Month > WS-BG-Today-Month).
031300 BB210-Exit.
031400     exit      section.
031500*>
031600 BB211-Add-Month-Entry.
031700     add       1 to WS-BG-ML-Count.
031800     set       WS-BG-ML-Ix to WS-BG-ML-Count.
031900     move      WS-BG-ML-Cur-Year  to WS-BG-ML-Year  (WS-BG-ML-Ix).
032000     move      WS-BG-ML-Cur-Month to WS-BG-ML-Month (WS-BG-ML-Ix).
032100     if        WS-BG-ML-Cur-Month = 12
032200               move 1 to WS-BG-ML-Cur-Month
032300               add  1 to WS-BG-ML-Cur-Year
032400     else
032500               add  1 to WS-BG-ML-Cur-Month
032600     end-if.
032700 BB211-Exit.
032800     exit.
032900*>
033000 BB200-Compute-Stat               section.
033100*>***************************************
033200*>
033300     move      zero to WS-BG-Cum-Spent WS-BG-Month-Spent
033400                        WS-BG-Invoiced.
033500     perform   BB220-Build-Budget-List thru BB220-Exit.
033600     perform   BB230-Scan-Work         thru BB230-Exit.
033700     perform   BB240-Scan-Invoices     thru BB240-Exit.
033800     perform   BB250-Compute-Progress  thru BB250-Exit.
033900 BB200-Exit.
034000     exit      section.
034100*>
034200 BB220-Build-Budget-List          section.
034300*>***************************************
034400*>
034500     move      zero       to WS-BG-Bud-List-Count.
034600     move      "N"        to WS-Bud2-Eof.
034700     move      low-values to Bud-Id.
034800     start     BG-Budget-File key is not less than Bud-Id
034900               invalid key move "Y" to WS-Bud2-Eof
035000     end-start.
035100     perform   BB221-Scan-One-Budget thru BB221-Exit
035200               until Bud2-Eof.
035300 BB220-Exit.
035400     exit      section.
035500*>
035600 BB221-Scan-One-Budget.
035700     read      BG-Budget-File next record at end
035800               move "Y" to WS-Bud2-Eof
035900     end-read.
036000     if        not Bud2-Eof and Bud-Contract-Id = Con-Id
036100         and   WS-BG-Bud-List-Count < 500
036200               add 1 to WS-BG-Bud-List-Count
036300               set WS-BG-Bud-Ix to WS-BG-Bud-List-Count
036400               move Bud-Id to WS-BG-Bud-List-Entry (WS-BG-Bud-Ix)
036500     end-if.
036600 BB221-Exit.
036700     exit.
036800*>
036900 BB230-Scan-Work                  section.
037000*>***************************************
037100*>
037200     if        BG-Work-Was-Opened
037300               close BG-Work-File
037400     end-if.
037500     open      input BG-Work-File.
037600     move      "Y"   to WS-BG-Work-Opened.
037700     move      "N"   to WS-Wrk2-Eof.
037800     read      BG-Work-File next record at end
037900               move "Y" to WS-Wrk2-Eof
038000     end-read.
038100     perform   BB231-One-Work-Record thru BB231-Exit
038200               until Wrk2-Eof.
038300 BB230-Exit.
038400     exit      section.
038500*>
038600 BB231-One-Work-Record.
038700     perform   BB222-Search-Budget-List thru BB222-Exit
038800               varying WS-BG-Bud-Ix from 1 by 1
038900                  until WS-BG-Bud-Ix > WS-BG-Bud-List-Count
039000                     or BG-Bud-Was-Found.
039100     if        BG-Bud-Was-Found
039200               move Wrk-Rate-Cents to BG910-Rate-Cents
039300               move Wrk-Minutes    to BG910-Minutes
039400               call "BG910" using BG910-Linkage
039500               move Wrk-Date       to WS-BG-Work-Y9
039600               if   (WS-BG-Work-Year < WS-BG-Stat-Year)
039700                or  (WS-BG-Work-Year = WS-BG-Stat-Year
039800                and  WS-BG-Work-Month <= WS-BG-Stat-Month)
039900                    add BG910-Cost-Cents to WS-BG-Cum-Spent
040000               end-if
040100               if   WS-BG-Work-Year = WS-BG-Stat-Year
040200                and WS-BG-Work-Month = WS-BG-Stat-Month
040300                    add BG910-Cost-Cents to WS-BG-Month-Spent
040400               end-if
040500     end-if.
040600     read      BG-Work-File next record at end
040700               move "Y" to WS-Wrk2-Eof
040800     end-read.
040900 BB231-Exit.
041000     exit.
041100*>
041200 BB222-Search-Budget-List.
041300     move      "N" to WS-BG-Bud-Found.
041400     if        WS-BG-Bud-List-Entry (WS-BG-Bud-Ix) = Wrk-Budget-Id
041500               move "Y" to WS-BG-Bud-Found.
041600 BB222-Exit.
041700     exit.
041800*>
041900 BB240-Scan-Invoices               section.
042000*>***************************************
042100*>
042200     move      Con-Id to Inv-Contract-Id.
042300     move      "N"    to WS-Inv2-Eof.
042400     start     BG-Invoice-File key is equal to Inv-Contract-Id
042500               invalid key move "Y" to WS-Inv2-Eof
042600     end-start.
042700     if        not Inv2-Eof
042800               read BG-Invoice-File next record at end
042900                    move "Y" to WS-Inv2-Eof
043000               end-read
043100     end-if.
043200     if        not Inv2-Eof and Inv-Contract-Id not = Con-Id
043300               move "Y" to WS-Inv2-Eof
043400     end-if.
043500     perform   BB241-One-Invoice thru BB241-Exit
043600               until Inv2-Eof.
043700 BB240-Exit.
043800     exit      section.
043900*>
044000 BB241-One-Invoice.
044100     if        (Inv-Year < WS-BG-Stat-Year)
044200           or  (Inv-Year = WS-BG-Stat-Year
044300           and  Inv-Month <= WS-BG-Stat-Month)
044400               add Inv-Sum-Cents to WS-BG-Invoiced
044500     end-if.
044600     read      BG-Invoice-File next record at end
044700               move "Y" to WS-Inv2-Eof
044800     end-read.
044900     if        not Inv2-Eof and Inv-Contract-Id not = Con-Id
045000               move "Y" to WS-Inv2-Eof
045100     end-if.
045200 BB241-Exit.
045300     exit.
045400*>
045500 BB250-Compute-Progress           section.
045600*>***************************************
045700*>
045800     if        Con-Budget-Cents = zero
045900               if   Ctl-Stat-Cumulative
046000                    move zero to Cst-Progress
046100               else
046200                    set  Cst-Progress-NA to true
046300               end-if
046400     else
046500*>
046600*> WS-BG-Prog-Q comes out of this divide as the ratio scaled up
046700*> by 10000 (an integer, no V) so the CEILING bump below is a
046800*> plain whole-number add-1 on the remainder test.  Cst-Progress
046900*> itself is pic s9(3)v9(4) - dividing the scaled integer back
047000*> down by 10000 on the way in lines the implied decimal point
047100*> up correctly; a straight MOVE of the unscaled integer would
047200*> misalign against Cst-Progress's V9(4) and truncate high-order
047300*> digits instead (caught in the 26/01 review, see Changes).
047400*>
047500               compute WS-BG-Prog-Big = WS-BG-Cum-Spent * 10000
047600               divide  WS-BG-Prog-Big by Con-Budget-Cents
047700                       giving WS-BG-Prog-Q remainder WS-BG-Prog-R
047800               if      WS-BG-Prog-R not = zero
047900                       add 1 to WS-BG-Prog-Q
048000               end-if
048100               compute Cst-Progress = WS-BG-Prog-Q / 10000
048200     end-if.
048300 BB250-Exit.
048400     exit      section.
048500*>
048600 BB080-Write-Cstat                 section.
048700*>***************************************
048800*>
048900     move      Con-Id         to Cst-Contract-Id.
049000     move      WS-BG-Stat-Year  to Cst-Year.
049100     move      WS-BG-Stat-Month to Cst-Month.
049200     if        Ctl-Stat-Cumulative
049300               compute Cst-Remain-Cents =
049400                       Con-Budget-Cents - WS-BG-Cum-Spent
049500               move    WS-BG-Cum-Spent to Cst-Spent-Cents
049600     else
049700               compute Cst-Remain-Cents =
049800                       Con-Budget-Cents - WS-BG-Month-Spent
049900               move    WS-BG-Month-Spent to Cst-Spent-Cents
050000     end-if.
050100     move      WS-BG-Invoiced to Cst-Invoiced-Cents.
050200     write     BG-Cstat-Record.
050300     move      WS-BG-Cum-Spent to WS-BG-Trace-Cum-V.
050400     move      WS-BG-Invoiced   to WS-BG-Trace-Inv-V.
050500     if        BG-UPSI-Trace
050600               display "BG020 trace - contract " Con-Id ,
050700                        " cum " WS-BG-Trace-Cum-Disp ,
050800                        " inv " WS-BG-Trace-Inv-Disp
050900     end-if.
051000 BB080-Exit.
051100     exit      section.
051200*>
051300 BB090-Close-Files                 section.
051400*>***************************************
051500*>
051600     close     BG-Contract-File.
051700     close     BG-Budget-File.
051800     close     BG-Invoice-File.
051900     close     BG-Cstat-File.
052000     if        BG-Work-Was-Opened
052100               close BG-Work-File
052200     end-if.
052300     display   "BG020 - contract statistics run complete".
052400 BB090-Exit.
052500     exit      section.
