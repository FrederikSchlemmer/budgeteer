000100*>*******************************************
000200*>                                          *
000300*>  Record Definition For Notification      *
000400*>     Exception Output File                *
000500*>*******************************************
000600*>  File size 72 bytes.
000700*>
000800*> 04/01/26 vbc - Created.
000900*> 09/02/26 vbc - No filler on the end of this one like the
001000*>                rest of the FD copies - added two bytes so
001100*>                there is room to grow the text field later
001200*>                without a resize.
001300*>
001400 FD  BG-Notif-File
001500     LABEL RECORD IS STANDARD
001600     RECORD CONTAINS 72 CHARACTERS
001700     DATA RECORD IS BG-Notif-Record.
001800*>
001900 01  BG-Notif-Record.
002000     03  Ntf-Type              pic xx.
002100         88  Ntf-Empty-Work               value "EW".
002200         88  Ntf-Empty-Plan                value "EP".
002300         88  Ntf-Missing-Total             value "MT".
002400         88  Ntf-Missing-Contract          value "MC".
002500         88  Ntf-Missing-Rate              value "MR".
002600         88  Ntf-Limit-Reached             value "LR".
002700         88  Ntf-Missing-Mail              value "MM".
002800         88  Ntf-Mail-Not-Verified         value "MV".
002900     03  Ntf-Ref-Id            pic 9(8)   comp.
003000     03  Ntf-Text              pic x(60).
003100     03  filler                pic x(2).
