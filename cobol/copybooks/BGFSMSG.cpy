000100*>*******************************************
000200*>                                          *
000300*>  File Status To Message Text             *
000400*>     REPLACING copy - pass in the status  *
000500*>     field and the message field to fill   *
000600*>                                          *
000700*>*******************************************
000800*> 04/01/26 vbc - Created, following the shop's usual REPLACING
000900*>                copy habit for turning a file status into a
001000*>                message line.
001100*>
001200     evaluate STATUS
001300         when "00"  move "Ok"                      to MSG
001400         when "02"  move "Duplicate key - ok"       to MSG
001500         when "10"  move "End of file"              to MSG
001600         when "21"  move "Key out of sequence"      to MSG
001700         when "22"  move "Duplicate key - rejected" to MSG
001800         when "23"  move "Record not found"         to MSG
001900         when "35"  move "File not found"           to MSG
002000         when "37"  move "File open mode wrong"     to MSG
002100         when "41"  move "File already open"        to MSG
002200         when "42"  move "File not open"            to MSG
002300         when "46"  move "Read after end/no prior"  to MSG
002400         when "47"  move "Read on non-input file"   to MSG
002500         when "48"  move "Write on non-output file" to MSG
002600         when "49"  move "Rewrite/delete not input" to MSG
002700         when other move "Unknown file status"      to MSG
002800     end-evaluate.
