000100*>*******************************************
000200*>                                          *
000300*>  Record Definition For Planned Effort    *
000400*>           File                           *
000500*>     Sorted by Pln-Budget-Id               *
000600*>*******************************************
000700*>  File size 40 bytes.
000800*>
000900*> 04/01/26 vbc - Created.
001000*>
001100 FD  BG-Plan-File
001200     LABEL RECORD IS STANDARD
001300     RECORD CONTAINS 40 CHARACTERS
001400     DATA RECORD IS BG-Plan-Record.
001500*>
001600 01  BG-Plan-Record.
001700     03  Pln-Id                pic 9(8)   comp.
001800     03  Pln-Budget-Id         pic 9(6)   comp.
001900     03  Pln-Person-Id         pic 9(6)   comp.
002000     03  Pln-Date              pic 9(8)   comp. *> ccyymmdd
002100     03  Pln-Minutes           pic 9(5)   comp.
002200     03  Pln-Rate-Cents        pic s9(9)   comp-3.
002300     03  filler                pic x(6).
