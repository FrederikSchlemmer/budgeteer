000100*>*******************************************
000200*>  Select For Budget Position Output File  *
000300*>*******************************************
000400*> 04/01/26 vbc - Created.
000500*>
000600     select  BG-Position-File
000700             assign       BG-POSITION-FILE
000800             organization sequential
000900             status       BG-Pos-Status.
