000100*>*******************************************
000200*>                                          *
000300*>  Record Definition For Contract Dynamic  *
000400*>     Attribute Name File                  *
000500*>     Uses Att-Contract-Id + Att-Name key   *
000600*>*******************************************
000700*>  File size 27 bytes.
000800*>
000900*> Holds the field definitions that invoice posting (bg030)
001000*> creates the first time it meets an attribute name it has
001100*> not seen before for a given contract - see DD040.
001200*>
001300*> 14/01/26 vbc - Created.
001400*>
001500 FD  BG-Attr-File
001600     LABEL RECORD IS STANDARD
001700     RECORD CONTAINS 27 CHARACTERS
001800     DATA RECORD IS BG-Attr-Record.
001900*>
002000 01  BG-Attr-Record.
002100     03  Att-Contract-Id       pic 9(6)   comp.
002200     03  Att-Name              pic x(20).
002300     03  filler                pic x(1).
002400*>
002500 01  Att-Key-Redef redefines BG-Attr-Record.
002600     03  Att-Key.
002700         05  Att-Key-Contract  pic 9(6)   comp.
002800         05  Att-Key-Name      pic x(20).
002900     03  filler                pic x(1).
