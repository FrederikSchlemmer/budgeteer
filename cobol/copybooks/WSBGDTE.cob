000100*>*******************************************
000200*>                                          *
000300*>  Working Storage For Date Work And The   *
000400*>     Contract Month-List Table             *
000500*>                                          *
000600*>*******************************************
000700*> File size n/a - working storage only, 1968 bytes.
000800*>
000900*> 04/01/26 vbc - Created, lifted from the shape of wspypay.cob.
001000*> 21/01/26 vbc - Widened month list to 240 entries (20 years)
001100*>                after bg020 testing ran off the end at 120.
001200*>
001300 01  WS-BG-Date-Block.
001400     03  WS-BG-Today             pic 9(8)        comp.
001500     03  WS-BG-Today-YMD.
001600         05  WS-BG-Today-Year    pic 9(4).
001700         05  WS-BG-Today-Month   pic 99.
001800         05  WS-BG-Today-Day     pic 99.
001900     03  WS-BG-Today-Y9 redefines WS-BG-Today-YMD
002000                                 pic 9(8).
002100     03  WS-BG-Work-YMD.
002200         05  WS-BG-Work-Year     pic 9(4).
002300         05  WS-BG-Work-Month    pic 99.
002400         05  WS-BG-Work-Day      pic 99.
002500     03  WS-BG-Work-Y9 redefines WS-BG-Work-YMD
002600                                 pic 9(8).
002700     03  filler                  pic x(6).
002800*>
002900*> One entry per calendar month from a contract's start month
003000*> through the current month - used as the report row axis by
003100*> cc040-build-month-list.
003200*>
003300 01  WS-BG-Month-List.
003400     03  WS-BG-ML-Count          binary-short unsigned.
003500     03  WS-BG-ML-Entry          occurs 240
003600                                 indexed by WS-BG-ML-Ix.
003700         05  WS-BG-ML-Year       pic 9(4).
003800         05  WS-BG-ML-Month      pic 99.
003900     03  filler                  pic x(8).
