000100*>*******************************************
000200*>                                          *
000300*>  Record Definition For Invoice Master    *
000400*>           File                           *
000500*>     Uses Inv-Id as key                   *
000600*>*******************************************
000700*>  File size 362 bytes.
000800*>
000900*> 04/01/26 vbc - Created.
001000*> 14/01/26 vbc - Added the 5 dynamic attribute slots after
001100*>                bg030 testing needed somewhere to merge
001200*>                ad-hoc invoice fields without a schema chg.
001300*>
001400 FD  BG-Invoice-File
001500     LABEL RECORD IS STANDARD
001600     RECORD CONTAINS 362 CHARACTERS
001700     DATA RECORD IS BG-Invoice-Record.
001800*>
001900 01  BG-Invoice-Record.
002000     03  Inv-Id                pic 9(6)   comp.
002100     03  Inv-Contract-Id       pic 9(6)   comp.
002200     03  Inv-Name              pic x(30).
002300     03  Inv-Internal-Number   pic x(20).
002400     03  Inv-Sum-Cents         pic s9(13) comp-3. *> invoiced, net
002500     03  Inv-Year              pic 9(4).
002600     03  Inv-Month             pic 99.
002700     03  Inv-Date              pic 9(8)   comp. *> 1st of Inv-Month
002800     03  Inv-Due-Date          pic 9(8)   comp.
002900     03  Inv-Paid-Date         pic 9(8)   comp. *> 0 = unpaid
003000     03  Inv-Attr-Grp          occurs 5.
003100         05  Inv-Attr-Name     pic x(20). *> spaces = unused slot
003200         05  Inv-Attr-Value    pic x(30). *> trimmed on store
003300     03  filler                pic x(10).
