000100*>*******************************************
000200*>                                          *
000300*>  Record Definition For Bg Control File   *
000400*>     Uses RRN = 1                         *
000500*>*******************************************
000600*>  File size 124 bytes padded to 256 by filler.
000700*>
000800*> Run-parameter card read by bg010 (tag filter, remaining
000900*> filter, tax mode) and bg020 (cutoff year/month, stat mode).
001000*> One record only - RRN 1 - same habit as PY-Param1.
001100*>
001200*> 04/01/26 vbc - Created.
001300*> 21/01/26 vbc - Added Ctl-Stat-Mode L for the month-list run
001400*>                after cc040 testing wanted a full history.
001500*>
001600 FD  BG-Control-File
001700     LABEL RECORD IS STANDARD
001800     RECORD CONTAINS 256 CHARACTERS
001900     DATA RECORD IS BG-Control-Record.
002000*>
002100 01  BG-Control-Record.
002200     03  Ctl-Tag-Grp           occurs 6.
002300         05  Ctl-Tag           pic x(10). *> spaces = no filter
002400     03  Ctl-Remain-Threshold  pic 9(9)   comp-3. *> whole units, 0=none
002500     03  Ctl-Tax-Mode          pic x. *> Y = print gross columns
002600         88  Ctl-Tax-Mode-On               value "Y".
002700     03  Ctl-Cutoff-Year       pic 9(4).   *> 0 = use month list
002800     03  Ctl-Cutoff-Month      pic 99.
002900     03  Ctl-Stat-Mode         pic x. *> C=cumulative S=single L=list
003000         88  Ctl-Stat-Cumulative           value "C".
003100         88  Ctl-Stat-Single-Month         value "S".
003200         88  Ctl-Stat-Month-List           value "L".
003300     03  filler                pic x(130).
