000100*>*******************************************
000200*>  Select For Contract Master File         *
000300*>     Uses Con-Id as key                   *
000400*>*******************************************
000500*> 04/01/26 vbc - Created.
000600*>
000700     select  BG-Contract-File
000800             assign       BG-CONTRACT-FILE
000900             organization indexed
001000             access       dynamic
001100             record key   Con-Id
001200             status       BG-Con-Status.
