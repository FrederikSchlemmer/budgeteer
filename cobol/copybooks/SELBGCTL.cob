000100*>*******************************************
000200*>  Select For Bg Control (Parameter) File  *
000300*>     Uses RRN as relative key              *
000400*>*******************************************
000500*> 04/01/26 vbc - Created.
000600*>
000700     select  BG-Control-File
000800             assign       BG-CONTROL-FILE
000900             organization relative
001000             access       random
001100             relative key WS-BG-Ctl-RRN
001200             status       BG-Ctl-Status.
