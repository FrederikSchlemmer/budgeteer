000100*>*******************************************
000200*>                                          *
000300*>  Common Configuration Section            *
000400*>     Copied into every Budgeteer program  *
000500*>                                          *
000600*>*******************************************
000700*> 04/01/26 vbc - Created, lifted out of bg010 so every
000800*>                program picks up the same compiler switches.
000900*> 19/02/26 vbc - Added UPSI-0 for the tax-mode override flag
001000*>                used by bg010 when run with gross reporting.
001100*> 10/01/26 dlm - Added UPSI-1 for the bg910 parallel-run trace.
001200*>
001300 configuration           section.
001400*>------------------------------
001500 source-computer.        budgeteer.
001600 object-computer.        budgeteer.
001700 special-names.
001800     C01 is TOP-OF-FORM
001900     UPSI-0 is BG-UPSI-TAX-MODE
002000     UPSI-1 is BG-UPSI-TRACE
002100     class BG-ALPHA is "A" thru "Z".
