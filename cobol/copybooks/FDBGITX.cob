000100*>*******************************************
000200*>                                          *
000300*>  Record Definition For Invoice           *
000400*>       Transaction File                   *
000500*>     Uses Itx-Id = 0 for an add            *
000600*>*******************************************
000700*>  File size 370 bytes.
000800*>
000900*> 04/01/26 vbc - Created.
001000*> 22/01/26 vbc - Added Itx-Action "X" for contract delete
001100*>                cascade so one transaction file can drive
001200*>                add / update / delete / cascade.
001300*>
001400 FD  BG-Invoice-Trans-File
001500     LABEL RECORD IS STANDARD
001600     RECORD CONTAINS 370 CHARACTERS
001700     DATA RECORD IS BG-Invoice-Trans-Record.
001800*>
001900 01  BG-Invoice-Trans-Record.
002000     03  Itx-Action            pic x. *> A=add U=update D=del X=cascade
002100         88  Itx-Add                      value "A".
002200         88  Itx-Update                    value "U".
002300         88  Itx-Delete                    value "D".
002400         88  Itx-Delete-Contract           value "X".
002500     03  Itx-Id                pic 9(6)   comp.
002600     03  Itx-Contract-Id       pic 9(6)   comp.
002700     03  Itx-Name              pic x(30).
002800     03  Itx-Internal-Number   pic x(20).
002900     03  Itx-Sum-Cents         pic s9(13) comp-3.
003000     03  Itx-Year              pic 9(4).
003100     03  Itx-Month             pic 99.
003200     03  Itx-Due-Date          pic 9(8)   comp.
003300     03  Itx-Paid-Date         pic 9(8)   comp.
003400     03  Itx-Attr-Grp          occurs 5.
003500         05  Itx-Attr-Name     pic x(20).
003600         05  Itx-Attr-Value    pic x(30). *> blank = ignored
003700     03  filler                pic x(9).
