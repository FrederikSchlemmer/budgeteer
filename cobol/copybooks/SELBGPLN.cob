000100*>*******************************************
000200*>  Select For Planned Effort File          *
000300*>*******************************************
000400*> 04/01/26 vbc - Created.
000500*>
000600     select  BG-Plan-File
000700             assign       BG-PLAN-FILE
000800             organization sequential
000900             status       BG-Pln-Status.
