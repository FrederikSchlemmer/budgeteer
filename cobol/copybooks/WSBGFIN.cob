000100*>**************************************************
000200*>                                                 *
000300*>   Working Storage For The Report Grand Totals   *
000400*>                                                 *
000500*>**************************************************
000600*> File size n/a - working storage only, 56 bytes.
000700*> 04/01/26 vbc - Created, lifted from the shape of wsfinal.cob.
000800*>
000900 01  WS-BG-Final-Totals.
001000     03  WS-BG-Tot-Spent-Cents      pic s9(13)   comp-3.
001100     03  WS-BG-Tot-Remain-Cents     pic s9(13)   comp-3.
001200     03  WS-BG-Tot-Budget-Cents     pic s9(13)   comp-3.
001300     03  WS-BG-Tot-Budget-Count     pic 9(5)     comp.
001400     03  filler                     pic x(14).
