000100*>*******************************************
000200*>                                          *
000300*>  Record Definition For User Master       *
000400*>           File                           *
000500*>     Uses Usr-Id as key                   *
000600*>*******************************************
000700*>  File size 68 bytes.
000800*>
000900*> 04/01/26 vbc - Created.
001000*>
001100 FD  BG-User-File
001200     LABEL RECORD IS STANDARD
001300     RECORD CONTAINS 68 CHARACTERS
001400     DATA RECORD IS BG-User-Record.
001500*>
001600 01  BG-User-Record.
001700     03  Usr-Id                pic 9(6)   comp.
001800     03  Usr-Name              pic x(20). *> unique login name
001900     03  Usr-Mail-Address      pic x(40). *> spaces = missing
002000     03  Usr-Mail-Verified     pic x.
002100         88  Usr-Mail-Is-Verified         value "Y".
002200     03  filler                pic x(1).
