000100*>*******************************************
000200*>                                          *
000300*>  Record Definition For Budget Position   *
000400*>     Output File (bg010 main output)      *
000500*>*******************************************
000600*>  File size 130 bytes.
000700*>
000800*> 04/01/26 vbc - Created.
000900*> 19/02/26 vbc - Added the gross columns alongside net after
001000*>                the tax-mode switch was added to bg010.
001100*>
001200 FD  BG-Position-File
001300     LABEL RECORD IS STANDARD
001400     RECORD CONTAINS 130 CHARACTERS
001500     DATA RECORD IS BG-Position-Record.
001600*>
001700 01  BG-Position-Record.
001800     03  Pos-Budget-Id         pic 9(6)   comp.
001900     03  Pos-Budget-Name       pic x(30).
002000     03  Pos-Spent-Cents       pic s9(13)  comp-3.
002100     03  Pos-Spent-Gross-Cents pic s9(13)  comp-3.
002200     03  Pos-Total-Cents       pic s9(13)  comp-3.
002300     03  Pos-Total-Gross-Cents pic s9(13)  comp-3.
002400     03  Pos-Remain-Cents      pic s9(13)  comp-3.
002500     03  Pos-Remain-Gross-Cents pic s9(13) comp-3.
002600     03  Pos-Avg-Rate-Cents    pic s9(9)   comp-3.
002700     03  Pos-Avg-Rate-Gross-Cents pic s9(9) comp-3.
002800     03  Pos-Unplan-Cents      pic s9(13)  comp-3.
002900     03  Pos-Unplan-Gross-Cents pic s9(13) comp-3.
003000     03  Pos-Limit-Cents       pic s9(13)  comp-3.
003100     03  Pos-Last-Updated      pic 9(8)   comp. *> ccyymmdd, 0=none
003200     03  Pos-Contract-Id       pic 9(6)   comp. *> 0 = none
003300     03  Pos-Contract-Name     pic x(30). *> spaces = none
003400     03  filler                pic x(6).
