000100*>*******************************************
000200*>  Select For Contract Statistic Output    *
000300*>*******************************************
000400*> 04/01/26 vbc - Created.
000500*>
000600     select  BG-Cstat-File
000700             assign       BG-CSTAT-FILE
000800             organization sequential
000900             status       BG-Cst-Status.
