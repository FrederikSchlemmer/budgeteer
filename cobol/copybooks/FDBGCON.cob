000100*>*******************************************
000200*>                                          *
000300*>  Record Definition For Contract Master   *
000400*>           File                           *
000500*>     Uses Con-Id as key                   *
000600*>*******************************************
000700*>  File size 97 bytes.
000800*>
000900*> 04/01/26 vbc - Created.
001000*> 09/01/26 vbc - Con-Tax-Rate widened, one shop tried 120%.
001100*> 09/02/26 vbc - Dropped the Con-Status byte & 88s - nothing
001200*>                in the suite ever set or tested it and there
001300*>                is no soft-delete rule for a contract.  Folded
001400*>                the byte back into filler.
001500*>
001600 FD  BG-Contract-File
001700     LABEL RECORD IS STANDARD
001800     RECORD CONTAINS 97 CHARACTERS
001900     DATA RECORD IS BG-Contract-Record.
002000*>
002100 01  BG-Contract-Record.
002200     03  Con-Id                pic 9(6)   comp.
002300     03  Con-Project-Id        pic 9(6)   comp.
002400     03  Con-Name              pic x(30).
002500     03  Con-Internal-Number   pic x(20). *> client reference
002600     03  Con-Budget-Cents      pic s9(13)  comp-3. *> contract total, net
002700     03  Con-Tax-Rate          pic s9(3)v99 comp-3. *> percent, >= 0
002800     03  Con-Start-Date        pic 9(8)   comp. *> ccyymmdd
002900     03  Con-Type              pic x. *> T=time&material, F=fixed price
003000         88  Con-Time-Material            value "T".
003100         88  Con-Fixed-Price               value "F".
003200     03  filler                pic x(9).
