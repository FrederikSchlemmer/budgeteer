000100*>*******************************************
000200*>  Select For User Master File              *
000300*>*******************************************
000400*> 04/01/26 vbc - Created.
000500*>
000600     select  BG-User-File
000700             assign       BG-USER-FILE
000800             organization sequential
000900             status       BG-Usr-Status.
