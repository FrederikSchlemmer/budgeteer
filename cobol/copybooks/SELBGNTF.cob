000100*>*******************************************
000200*>  Select For Notification Exception File  *
000300*>*******************************************
000400*> 04/01/26 vbc - Created.
000500*>
000600     select  BG-Notif-File
000700             assign       BG-NOTIF-FILE
000800             organization line sequential
000900             status       BG-Ntf-Status.
