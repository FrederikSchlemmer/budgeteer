000100*>*******************************************
000200*>  Select For Invoice Master File          *
000300*>     Uses Inv-Id as key, Contract-Id alt  *
000400*>*******************************************
000500*> 04/01/26 vbc - Created.
000600*>
000700     select  BG-Invoice-File
000800             assign       BG-INVOICE-FILE
000900             organization indexed
001000             access       dynamic
001100             record key   Inv-Id
001200             alternate record key Inv-Contract-Id
001300                          with duplicates
001400             status       BG-Inv-Status.
