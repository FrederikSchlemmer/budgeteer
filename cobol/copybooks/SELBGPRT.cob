000100*>*******************************************
000200*>  Select For Position Print File           *
000300*>     132 col landscape, same habit as      *
000400*>     selprint.cob in the payroll suite      *
000500*>*******************************************
000600*> 04/01/26 vbc - Created.
000700*>
000800     select  BG-Print-File
000900             assign       BG-PRINT-FILE
001000             organization line sequential
001100             status       BG-Prt-Status.
