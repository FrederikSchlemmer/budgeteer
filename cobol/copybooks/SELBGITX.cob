000100*>*******************************************
000200*>  Select For Invoice Transaction File     *
000300*>*******************************************
000400*> 04/01/26 vbc - Created.
000500*>
000600     select  BG-Invoice-Trans-File
000700             assign       BG-INVOICE-TRANS-FILE
000800             organization sequential
000900             status       BG-Itx-Status.
