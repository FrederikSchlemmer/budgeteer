000100*>*******************************************
000200*>                                          *
000300*>  Record Definition For Budget Master     *
000400*>           File                           *
000500*>     Uses Bud-Id as key                   *
000600*>*******************************************
000700*>  File size 203 bytes.
000800*>
000900*> THESE FIELD DEFINITIONS MAY NEED CHANGING
001000*>
001100*> 04/01/26 vbc - Created.
001200*> 11/01/26 vbc - Tag-List chgd from a single x(60) to a table
001300*>                of 6 x(10) entries after bg010 tag-filter
001400*>                testing showed single field could not be
001500*>                searched cleanly.
001600*> 02/02/26 vbc - Added Bud-Status byte & 88s for soft delete.
001700*> 09/02/26 vbc - Backed that out - no save-time or batch rule
001800*>                ever set or tested the byte, and there is no
001900*>                soft-delete rule for a budget.  Folded the
002000*>                byte back into filler.
002100*>
002200 FD  BG-Budget-File
002300     LABEL RECORD IS STANDARD
002400     RECORD CONTAINS 203 CHARACTERS
002500     DATA RECORD IS BG-Budget-Record.
002600*>
002700 01  BG-Budget-Record.
002800     03  Bud-Id                pic 9(6)   comp.
002900     03  Bud-Project-Id        pic 9(6)   comp.
003000     03  Bud-Name              pic x(30). *> unique per project
003100     03  Bud-Import-Key        pic x(20). *> unique per project
003200     03  Bud-Total-Cents       pic s9(13)  comp-3. *> planned total, net
003300     03  Bud-Limit-Cents       pic s9(13)  comp-3. *> alarm, 0=none
003400     03  Bud-Contract-Id       pic 9(6)   comp.    *> 0 = none
003500     03  Bud-Tag-Grp           occurs 6.
003600         05  Bud-Tag           pic x(10).
003700     03  Bud-Description       pic x(50).
003800     03  filler                pic x(5).
