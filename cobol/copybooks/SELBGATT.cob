000100*>*******************************************
000200*>  Select For Contract Attribute Name File *
000300*>*******************************************
000400*> 14/01/26 vbc - Created.
000500*>
000600     select  BG-Attr-File
000700             assign       BG-ATTR-FILE
000800             organization indexed
000900             access       dynamic
001000             record key   Att-Key
001100             status       BG-Att-Status.
