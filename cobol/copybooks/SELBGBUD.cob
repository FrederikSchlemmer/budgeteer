000100*>*******************************************
000200*>  Select For Budget Master File           *
000300*>     Uses Bud-Id as key, Bud-Name as alt   *
000400*>*******************************************
000500*> 04/01/26 vbc - Created.
000600*> 11/01/26 vbc - Added Bud-Name as alternate key so bg010 can
000700*>                walk the file in budget-name order without a
000800*>                separate sort step.
000900*>
001000     select  BG-Budget-File
001100             assign       BG-BUDGET-FILE
001200             organization indexed
001300             access       dynamic
001400             record key   Bud-Id
001500             alternate record key Bud-Name
001600             status       BG-Bud-Status.
