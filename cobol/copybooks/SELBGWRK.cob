000100*>*******************************************
000200*>  Select For Booked Time File              *
000300*>*******************************************
000400*> 04/01/26 vbc - Created.
000500*>
000600     select  BG-Work-File
000700             assign       BG-WORK-FILE
000800             organization sequential
000900             status       BG-Wrk-Status.
