000100*>*******************************************
000200*>  Linkage For BG900 (Budget-Scoped        *
000300*>     Notification Check)                  *
000400*>     Called once per budget by bg010,     *
000500*>     and stands alone for a single-budget  *
000600*>     check (the web enquiry path, out of   *
000700*>     scope for this batch suite).          *
000800*>*******************************************
000900*> 04/01/26 vbc - Created.
001000*> 09/02/26 vbc - Added the trailing filler to match the way
001100*>                wsbg910's linkage copy pads out, in case this
001200*>                one ever grows another notification slot.
001300*>
001400 01  BG900-Linkage.
001500     03  BG900-Budget-Id       pic 9(6)   comp.
001600     03  BG900-Budget-Name     pic x(30).
001700     03  BG900-Total-Cents     pic s9(13)  comp-3.
001800     03  BG900-Contract-Id     pic 9(6)   comp.
001900     03  BG900-Limit-Cents     pic s9(13)  comp-3.
002000     03  BG900-Spent-Cents     pic s9(13)  comp-3.
002100     03  BG900-Notif-Count     pic 9       comp.
002200     03  BG900-Notif-Grp       occurs 3.
002300         05  BG900-Notif-Type  pic xx.
002400         05  BG900-Notif-Ref   pic 9(8)   comp.
002500         05  BG900-Notif-Text  pic x(60).
002600     03  filler                pic x(4).
