000100*>*******************************************
000200*>  Linkage For BG910 (Cost Calculator)     *
000300*>     Called by bg010, bg020 and bg040     *
000400*>*******************************************
000500*> 04/01/26 vbc - Created, shape lifted from wsmaps09.cob.
000600*>
000700 01  BG910-Linkage.
000800     03  BG910-Rate-Cents      pic s9(9)   comp-3.
000900     03  BG910-Minutes         pic 9(5)   comp.
001000     03  BG910-Cost-Cents      pic s9(13)  comp-3.
001100     03  filler                pic x(4).
