000100*>*******************************************
000200*>                                          *
000300*>  Record Definition For Contract          *
000400*>     Statistic Output File (bg020)        *
000500*>*******************************************
000600*>  File size 36 bytes.
000700*>
000800*> 04/01/26 vbc - Created.
000900*>
001000 FD  BG-Cstat-File
001100     LABEL RECORD IS STANDARD
001200     RECORD CONTAINS 36 CHARACTERS
001300     DATA RECORD IS BG-Cstat-Record.
001400*>
001500 01  BG-Cstat-Record.
001600     03  Cst-Contract-Id       pic 9(6)   comp.
001700     03  Cst-Year              pic 9(4).
001800     03  Cst-Month             pic 99.
001900     03  Cst-Progress          pic s9(3)v9(4) comp-3.
002000         88  Cst-Progress-NA              value -1.
002100     03  Cst-Remain-Cents      pic s9(13)  comp-3.
002200     03  Cst-Spent-Cents       pic s9(13)  comp-3.
002300     03  Cst-Invoiced-Cents    pic s9(13)  comp-3.
002400     03  filler                pic x(2).
