000100*>*******************************************
000200*>                                          *
000300*>  Record Definition For Booked Time       *
000400*>           File                           *
000500*>     Sorted by Wrk-Budget-Id               *
000600*>*******************************************
000700*>  File size 66 bytes.
000800*>
000900*> 04/01/26 vbc - Created.
001000*>
001100 FD  BG-Work-File
001200     LABEL RECORD IS STANDARD
001300     RECORD CONTAINS 66 CHARACTERS
001400     DATA RECORD IS BG-Work-Record.
001500*>
001600 01  BG-Work-Record.
001700     03  Wrk-Id                pic 9(8)   comp.
001800     03  Wrk-Budget-Id         pic 9(6)   comp.
001900     03  Wrk-Person-Id         pic 9(6)   comp.
002000     03  Wrk-Person-Name       pic x(25).
002100     03  Wrk-Date              pic 9(8)   comp. *> ccyymmdd
002200     03  Wrk-Minutes           pic 9(5)   comp.
002300     03  Wrk-Rate-Cents        pic s9(9)   comp-3. *> daily rate, net
002400     03  Wrk-Edited-Flag       pic x.
002500         88  Wrk-Rate-Edited              value "Y".
002600     03  filler                pic x(6).
